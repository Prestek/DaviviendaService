000100******************************************************************00000100
000200*                                                                 *00000200
000300*    QREQCPY  --  QUOTE REQUEST RECORD                            *00000300
000400*                                                                 *00000400
000500*    ONE RECORD PER LOAN QUOTE REQUEST RECEIVED FROM THE          *00000500
000600*    BRANCH/CHANNEL FEED.  LINE-SEQUENTIAL, 47 BYTES, FIXED.      *00000600
000700*    COPIED INTO THE FD FOR QUOTE-REQUEST IN QUOTBAT.  THIS IS    *00000700
000800*    A FIXED INTERCHANGE LAYOUT SHARED WITH THE UPSTREAM QUOTE    *00000800
000900*    INTAKE FEED -- THE RECORD LENGTH IS PART OF THE INTERFACE    *00000900
001000*    CONTRACT AND CARRIES NO RESERVE/EXPANSION FILLER.            *00001000
001100*                                                                 *00001100
001200*    MAINTENANCE HISTORY                                         *00001200
001300*    ----------------------------------------------------------- *00001300
001400*    89/04/02  LRR  ORIGINAL LAYOUT FOR CREDIT-QUOTE BATCH.       *00001400
001500*    99/01/11  HGV  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS PRESENT, *00001500
001600*                   LAYOUT UNCHANGED.                             *00001600
001700*    24/06/18  MFT  TKT CR-40217 -- HEADER RECONCILED AGAINST     *00001700
001800*                   SPEC PUBLISHED BY RIESGO DE CREDITO.          *00001800
001900******************************************************************00001900
002000                                                                  00002000
002100 01  QREQ-RECORD.                                                 00002100
002200*        CALLER-ASSIGNED REQUEST IDENTIFIER, ECHOED BACK ON       00002200
002300*        THE QUOTE OUTPUT RECORD.                                 00002300
002400     05  QREQ-REQUEST-ID             PIC X(08).                   00002400
002500*        REQUESTED PRINCIPAL, WHOLE PESOS (COP).                  00002500
002600     05  QREQ-AMOUNT                 PIC 9(11).                   00002600
002700*        REPAYMENT TERM IN MONTHS, VALID RANGE 001-120.           00002700
002800     05  QREQ-TERM-MONTHS            PIC 9(03).                   00002800
002900*        CREDIT BUREAU SCORE, VALID RANGE 300-850.                00002900
003000     05  QREQ-SCORE                  PIC 9(03).                   00003000
003100*        GROSS MONTHLY INCOME, WHOLE PESOS.                       00003100
003200     05  QREQ-MONTHLY-INCOME         PIC 9(11).                   00003200
003300*        MONTHLY DEBT OBLIGATIONS (EXISTING), WHOLE PESOS.        00003300
003400     05  QREQ-MONTHLY-EXPENSES       PIC 9(11).                   00003400
003500*                                                                 00003500
003600*    RECORD LENGTH = 8+11+3+3+11+11 = 47 -- MATCHES FD RECORD     00003600
003700*    CONTAINS 47 CHARACTERS CLAUSE.  DO NOT ADD FIELDS WITHOUT    00003700
003800*    REVISING THE FD AND THE UPSTREAM FEED SPEC IN LOCKSTEP.      00003800
003900******************************************************************00003900
