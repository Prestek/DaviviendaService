000100******************************************************************00000100
000200*                                                                 *00000200
000300*    APLMCPY  --  LOAN APPLICATION MASTER RECORD                  *00000300
000400*                                                                 *00000400
000500*    ONE RECORD PER LOAN APPLICATION ON FILE.  KEY = APPL-ID      *00000500
000600*    (ASCENDING, UNIQUE, ASSIGNED BY APLTMNT ON CREATE).  ACCESS  *00000600
000700*    TO THE MASTER IS LOGICAL-KEYED ONLY -- PHYSICALLY BOTH THE   *00000700
000800*    OLD AND NEW MASTER ARE SEQUENTIAL, KEY-ORDERED FILES         *00000800
000900*    (CLASSIC MATCHING-KEYS UPDATE, NOT VSAM/INDEXED).            *00000900
001000*                                                                 *00001000
001100*    COPIED INTO THE FD FOR BOTH APPL-MASTER-IN AND APPL-MASTER-  *00001100
001200*    OUT IN APLTMNT, EACH TIME WITH REPLACING TO GIVE THE TWO     *00001200
001300*    COPIES OF THE RECORD DISTINCT NAMES (SEE APLTMNT FILE        *00001300
001400*    SECTION).  CODE THE PREFIX AS :TAG:.  RECORD LENGTH IS A     *00001400
001500*    FIXED INTERFACE CONTRACT (104 BYTES) SHARED WITH THE         *00001500
001600*    DOWNSTREAM REPORTING EXTRACTS AND CARRIES NO RESERVE/        *00001600
001700*    EXPANSION FILLER.                                            *00001700
001800*                                                                 *00001800
001900*    FIELD NOTES                                                  00001900
002000*    ----------------------------------------------------------- *00002000
002100*    :TAG:-APPL-ID    - ASSIGNED (HIGHEST EXISTING + 1) BY THE    *00002100
002200*                       MAINTENANCE RUN WHEN A CREATE TRANSACTION *00002200
002300*                       IS APPLIED.  NEVER RE-USED, NEVER BLANK.  *00002300
002400*    :TAG:-USER-ID    - APPLICANT IDENTIFIER, AS CARRIED BY THE   *00002400
002500*                       ORIGINATING CHANNEL.  NOT VALIDATED       *00002500
002600*                       AGAINST A CUSTOMER MASTER IN THIS SYSTEM. *00002600
002700*    :TAG:-AMOUNT     - REQUESTED AMOUNT, COP, 2 DECIMALS.        *00002700
002800*                       MOVED FORWARD FROM THE CREATE TRANSACTION *00002800
002900*                       AND NEVER RECOMPUTED -- NO ROUNDING RULE  *00002900
003000*                       APPLIES BEYOND FAITHFUL COPYING.          *00003000
003100*    :TAG:-STATUS     - ONE OF THE FOUR VALUES BELOW.             *00003100
003200*                       TRANSITIONS AMONG THEM ARE UNRESTRICTED   *00003200
003300*                       -- THIS SYSTEM DOES NOT ENFORCE A STATE   *00003300
003400*                       MACHINE, ONLY THAT THE INCOMING VALUE IS  *00003400
003500*                       ONE OF THE FOUR.                          *00003500
003600*    :TAG:-NOTES      - FREE-TEXT, CARRIED VERBATIM FROM THE      *00003600
003700*                       LAST UPDATE TRANSACTION THAT TOUCHED THE  *00003700
003800*                       RECORD.                                   *00003800
003900*    :TAG:-APPL-DATE  - STAMPED ONCE, AT CREATE TIME, TO THE RUN  *00003900
004000*                       DATE OF THE BATCH THAT CREATED THE        *00004000
004100*                       RECORD.                                   *00004100
004200*    :TAG:-CREATED-AT - SAME VALUE AS :TAG:-APPL-DATE AT CREATE   *00004200
004300*                       TIME.  KEPT AS A SEPARATE FIELD BECAUSE   *00004300
004400*                       THE TWO DIVERGED IN THE ORIGINAL ONLINE   *00004400
004500*                       SYSTEM'S DATA MODEL AND DOWNSTREAM        *00004500
004600*                       EXTRACTS STILL EXPECT BOTH.                00004600
004700*    :TAG:-UPDATED-AT - SET TO THE RUN DATE EVERY TIME AN UPDATE  *00004700
004800*                       TRANSACTION IS APPLIED.  EQUALS           *00004800
004900*                       :TAG:-CREATED-AT UNTIL THE FIRST UPDATE.  *00004900
005000*                                                                 *00005000
005100*    MAINTENANCE HISTORY                                         *00005100
005200*    ----------------------------------------------------------- *00005200
005300*    87/11/03  DAS  ORIGINAL MASTER LAYOUT, MODELED ON THE        *00005300
005400*                   CUSTOMER-MASTER-UPDATE PATTERN USED FOR       *00005400
005500*                   OTHER OVERNIGHT MAINTENANCE RUNS.             *00005500
005600*    91/02/14  DAS  WIDENED USER-ID FROM X(10) TO X(12) --        *00005600
005700*                   CHANNEL IDS WERE TRUNCATING.                  *00005700
005800*    99/01/11  HGV  Y2K REVIEW -- DATE FIELDS ARE ALREADY ISO     *00005800
005900*                   YYYY-MM-DD TEXT, NOT PACKED 2-DIGIT YEARS.    *00005900
006000*                   NO CHANGE REQUIRED.                           *00006000
006100*    24/06/18  MFT  TKT CR-40217 -- HEADER RECONCILED AGAINST     *00006100
006200*                   SPEC PUBLISHED BY RIESGO DE CREDITO; 88-      *00006200
006300*                   LEVELS ADDED FOR THE FOUR STATUS VALUES;      *00006300
006400*                   CONVERTED TO THE :TAG: REPLACING FORM SO      *00006400
006500*                   APLTMNT CAN COPY IT INTO BOTH MASTER FDS.     *00006500
006600******************************************************************00006600
006700                                                                  00006700
006800 01  :TAG:-RECORD.                                                00006800
006900     05  :TAG:-APPL-ID               PIC 9(09).                   00006900
007000     05  :TAG:-USER-ID               PIC X(12).                   00007000
007100     05  :TAG:-AMOUNT                PIC 9(11)V99.                00007100
007200     05  :TAG:-STATUS                PIC X(10).                   00007200
007300         88  :TAG:-STATUS-PENDING       VALUE 'PENDING   '.       00007300
007400         88  :TAG:-STATUS-APPROVED      VALUE 'APPROVED  '.       00007400
007500         88  :TAG:-STATUS-REJECTED      VALUE 'REJECTED  '.       00007500
007600         88  :TAG:-STATUS-CANCELLED     VALUE 'CANCELLED '.       00007600
007700         88  :TAG:-STATUS-IS-VALID      VALUE 'PENDING   '        00007700
007800                                          'APPROVED  '            00007800
007900                                          'REJECTED  '            00007900
008000                                          'CANCELLED '.           00008000
008100     05  :TAG:-NOTES                 PIC X(30).                  00008100
008200     05  :TAG:-APPL-DATE             PIC X(10).                  00008200
008300     05  :TAG:-CREATED-AT            PIC X(10).                  00008300
008400     05  :TAG:-UPDATED-AT            PIC X(10).                  00008400
008500*                                                                 00008500
008600*    RECORD LENGTH = 9+12+13+10+30+10+10+10 = 104 -- MATCHES FD   00008600
008700*    RECORD CONTAINS 104 CHARACTERS CLAUSE.                       00008700
008800******************************************************************00008800
