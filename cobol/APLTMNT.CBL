000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF DAVIVIENDA                     00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    APLTMNT.                                          00000600
000700 AUTHOR.        D. STOUT.                                         00000700
000800 INSTALLATION.  DAVIVIENDA - CENTRO DE COMPUTO.                   00000800
000900 DATE-WRITTEN.  11/03/87.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      CONFIDENTIAL - RIESGO DE CREDITO.                 00001100
001200****************************************************************  00001200
001300* PROGRAM:  APLTMNT                                               00001300
001400*                                                                 00001400
001500* OVERNIGHT MAINTENANCE RUN AGAINST THE LOAN APPLICATION MASTER.  00001500
001600* READS THE SORTED APPLICATION TRANSACTION FILE (CREATE/UPDATE/   00001600
001700* DELETE) AND APPLIES IT TO THE SORTED APPLICATION MASTER USING   00001700
001800* THE SAME MATCHING-KEYS SEQUENTIAL UPDATE THIS SHOP USES FOR THE 00001800
001900* CUSTOMER MASTER RUNS.  UNMATCHED UPDATES/DELETES AND BAD        00001900
002000* CREATES GO TO THE REJECTION LOG, NOT TO AN ABEND.               00002000
002100*                                                                 00002100
002200* RUN DATE IS SUPPLIED ON THE RUN-PARM CONTROL CARD (CCYYMMDD) -- 00002200
002300* THIS PROGRAM NEVER READS THE SYSTEM CLOCK FOR THE DATE STAMPS   00002300
002400* IT WRITES TO THE MASTER.                                        00002400
002500*                                                                 00002500
002600* MAINTENANCE HISTORY                                             00002600
002700* -----------------------------------------------------------    00002700
002800* 87/11/03  DAS  ORIGINAL PROGRAM.  BATCH EQUIVALENT OF THE       00002800
002900*                ONLINE APPLICATION-MAINTENANCE SCREENS -- SEE    00002900
003000*                REQUEST RC-87-041.                              00003000
003100* 89/06/20  DAS  ADDED THE PER-USER CONTROL-BREAK SECTION TO      00003100
003200*                THE SUMMARY REPORT PER RIESGO DE CREDITO.        00003200
003300* 91/02/14  DAS  WIDENED USER-ID FROM 10 TO 12 BYTES -- SEE       00003300
003400*                APLMCPY/APLTCPY OF THE SAME DATE.                00003400
003500* 94/08/09  LRR  DELETE NOW REMOVES THE MASTER RECORD OUTRIGHT    00003500
003600*                INSTEAD OF FLAGGING IT INACTIVE -- REQUEST       00003600
003700*                RC-94-019 (DOWNSTREAM EXTRACTS COULDN'T COPE     00003700
003800*                WITH INACTIVE ROWS).                             00003800
003900* 99/01/11  HGV  Y2K REVIEW -- RUN-PARM IS CCYYMMDD, MASTER       00003900
004000*                DATE FIELDS ARE ISO TEXT.  RECERTIFIED, NO       00004000
004100*                CHANGE REQUIRED.                                 00004100
004200* 05/02/17  DAS  ADDED THE TABLE-OVERFLOW GUARD ON THE PENDING-   00004200
004300*                CREATE HOLDING TABLE AFTER A RERUN CARRIED MORE  00004300
004400*                THAN 300 CREATES IN ONE NIGHT.                   00004400
004500* 24/06/18  MFT  TKT CR-40217 -- REBUILT AGAINST THE CONSOLIDATED 00004500
004600*                SPEC PUBLISHED BY RIESGO DE CREDITO.  REJECTION  00004600
004700*                REASONS ARE NOW THE THREE FIXED LITERALS         00004700
004800*                (NOT FOUND / INVALID CREATE / BAD STATUS)        00004800
004900*                RATHER THAN FREE TEXT.  SEE APLMCPY/APLTCPY OF   00004900
005000*                THE SAME DATE.                                   00005000
005010* 25/03/18  MFT  TKT CR-41058 -- 800-OPEN-FILES AND 810-READ-     00005010
005020*                RUN-PARM WERE FALLING THROUGH ON A FAILED OPEN   00005020
005030*                OR RUN-PARM READ (RETURN-CODE SET, EOF SWITCH    00005030
005040*                FORCED ON) AND LETTING THE MAIN-LINE PERFORM     00005040
005050*                CHAIN RUN TO COMPLETION AGAINST FILES THAT       00005050
005060*                WERE NEVER OPENED.  BOTH PARAGRAPHS NOW GO TO    00005060
005070*                990-ABEND-RTN ON THOSE CONDITIONS, THE SAME WAY  00005070
005080*                THIS SHOP HAS ALWAYS HANDLED AN UNRECOVERABLE    00005080
005090*                OPEN/READ FAILURE.                               00005090
005100****************************************************************  00005100
005200                                                                  00005200
005300 ENVIRONMENT DIVISION.                                            00005300
005400 CONFIGURATION SECTION.                                           00005400
005500 SOURCE-COMPUTER. IBM-390.                                        00005500
005600 OBJECT-COMPUTER. IBM-390.                                        00005600
005700 SPECIAL-NAMES.                                                   00005700
005800     C01 IS TOP-OF-FORM                                           00005800
005900     UPSI-0 ON  STATUS IS AM-RERUN-REQUESTED                      00005900
006000             OFF STATUS IS AM-NORMAL-RUN.                         00006000
006100                                                                  00006100
006200 INPUT-OUTPUT SECTION.                                            00006200
006300 FILE-CONTROL.                                                    00006300
006400                                                                  00006400
006500     SELECT RUN-PARM        ASSIGN TO RUNPARM                     00006500
006600            FILE STATUS  IS WS-RUNPARM-STATUS.                    00006600
006700                                                                  00006700
006800     SELECT APPL-MASTER-IN  ASSIGN TO APLMIN                      00006800
006900            ACCESS IS SEQUENTIAL                                  00006900
007000            FILE STATUS  IS WS-MASTERIN-STATUS.                   00007000
007100                                                                  00007100
007200     SELECT APPL-MASTER-OUT ASSIGN TO APLMOUT                     00007200
007300            ACCESS IS SEQUENTIAL                                  00007300
007400            FILE STATUS  IS WS-MASTEROUT-STATUS.                  00007400
007500                                                                  00007500
007600     SELECT APPL-TRAN       ASSIGN TO APLTIN                      00007600
007700            ORGANIZATION IS LINE SEQUENTIAL                       00007700
007800            FILE STATUS  IS WS-TRAN-STATUS.                       00007800
007900                                                                  00007900
008000     SELECT APPL-REJECTS    ASSIGN TO APLREJ                      00008000
008100            ORGANIZATION IS LINE SEQUENTIAL                       00008100
008200            FILE STATUS  IS WS-REJECTS-STATUS.                    00008200
008300                                                                  00008300
008400     SELECT APPL-REPORT     ASSIGN TO APLRPT                      00008400
008500            ORGANIZATION IS LINE SEQUENTIAL                       00008500
008600            FILE STATUS  IS WS-REPORT-STATUS.                     00008600
008700                                                                  00008700
008800****************************************************************  00008800
008900 DATA DIVISION.                                                   00008900
009000 FILE SECTION.                                                    00009000
009100                                                                  00009100
009200 FD  RUN-PARM                                                     00009200
009300     RECORDING MODE IS F                                          00009300
009400     LABEL RECORDS ARE OMITTED                                    00009400
009500     RECORD CONTAINS 8 CHARACTERS.                                00009500
009600 01  RUN-PARM-CARD                    PIC 9(08).                  00009600
009700                                                                  00009700
009800 FD  APPL-MASTER-IN                                               00009800
009900     RECORDING MODE IS F                                          00009900
010000     LABEL RECORDS ARE OMITTED                                    00010000
010100     RECORD CONTAINS 104 CHARACTERS.                              00010100
010200 COPY APLMCPY REPLACING ==:TAG:== BY ==APLM==.                    00010200
010300                                                                  00010300
010400 FD  APPL-MASTER-OUT                                              00010400
010500     RECORDING MODE IS F                                          00010500
010600     LABEL RECORDS ARE OMITTED                                    00010600
010700     RECORD CONTAINS 104 CHARACTERS.                              00010700
010800 COPY APLMCPY REPLACING ==:TAG:== BY ==APLMO==.                   00010800
010900                                                                  00010900
011000 FD  APPL-TRAN                                                    00011000
011100     RECORDING MODE IS F                                          00011100
011200     LABEL RECORDS ARE OMITTED                                    00011200
011300     RECORD CONTAINS 75 CHARACTERS.                               00011300
011400 COPY APLTCPY.                                                    00011400
011500                                                                  00011500
011600 FD  APPL-REJECTS                                                 00011600
011700     RECORDING MODE IS F                                          00011700
011800     LABEL RECORDS ARE OMITTED                                    00011800
011900     RECORD CONTAINS 132 CHARACTERS.                              00011900
012000 01  APLR-RECORD                      PIC X(132).                 00012000
012100                                                                  00012100
012200 FD  APPL-REPORT                                                  00012200
012300     RECORDING MODE IS F                                          00012300
012400     LABEL RECORDS ARE OMITTED                                    00012400
012500     RECORD CONTAINS 132 CHARACTERS.                              00012500
012600 01  APRT-RECORD                      PIC X(132).                 00012600
012700                                                                  00012700
012800****************************************************************  00012800
012900 WORKING-STORAGE SECTION.                                         00012900
013000****************************************************************  00013000
013100                                                                  00013100
013200 01  WS-FILE-STATUS-CODES.                                        00013200
013300     05  WS-RUNPARM-STATUS   PIC X(2) VALUE SPACES.               00013300
013400         88  RUNPARM-OK         VALUE '00'.                       00013400
013500     05  WS-MASTERIN-STATUS  PIC X(2) VALUE SPACES.               00013500
013600         88  MASTERIN-OK        VALUE '00'.                       00013600
013700         88  MASTERIN-AT-EOF-CD VALUE '10'.                       00013700
013800     05  WS-MASTEROUT-STATUS PIC X(2) VALUE SPACES.               00013800
013900         88  MASTEROUT-OK       VALUE '00'.                       00013900
014000     05  WS-TRAN-STATUS      PIC X(2) VALUE SPACES.               00014000
014100         88  TRAN-OK            VALUE '00'.                       00014100
014200         88  TRAN-AT-EOF-CD     VALUE '10'.                       00014200
014300     05  WS-REJECTS-STATUS   PIC X(2) VALUE SPACES.               00014300
014400         88  REJECTS-OK         VALUE '00'.                       00014400
014500     05  WS-REPORT-STATUS    PIC X(2) VALUE SPACES.               00014500
014600         88  REPORT-OK          VALUE '00'.                       00014600
014700                                                                  00014700
014800 01  WS-SWITCHES.                                                 00014800
014900     05  WS-TRAN-EOF-SW      PIC X    VALUE 'N'.                  00014900
015000         88  TRAN-AT-EOF        VALUE 'Y'.                        00015000
015100     05  WS-MASTER-EOF-SW    PIC X    VALUE 'N'.                  00015100
015200         88  MASTER-AT-EOF      VALUE 'Y'.                        00015200
015300     05  WS-PRESCAN-EOF-SW   PIC X    VALUE 'N'.                  00015300
015400         88  PRESCAN-AT-EOF     VALUE 'Y'.                        00015400
015500                                                                  00015500
015510                                                                  00015510
015520*    FATAL-OPEN/READ WORK AREA FOR 990-ABEND-RTN -- SEE CHANGE   00015520
015530*    LOG ENTRY BELOW (CR-41058).                                 00015530
015540 01  WS-ABEND-AREA.                                               00015540
015550     05  WS-ABEND-FILE-NAME          PIC X(15) VALUE SPACES.      00015550
015560     05  WS-ABEND-FILE-STATUS        PIC X(2)  VALUE SPACES.      00015560
015570     05  FILLER                      PIC X(10) VALUE SPACES.      00015570
015600 77  WS-PC-SUB                 PIC S9(4) COMP VALUE 0.            00015600
015700 77  WS-USER-SUB               PIC S9(4) COMP VALUE 0.            00015700
015800 77  WS-USER-FOUND-SW          PIC X     COMP VALUE 'N'.          00015800
015900                                                                  00015900
016000****************************************************************  00016000
016100* RUN-DATE PARAMETER -- SEE QUOTBAT FOR THE SAME CONVENTION.      00016100
016200* FIRST REDEFINES IN THIS PROGRAM.                                00016200
016300****************************************************************  00016300
016400 01  WS-RUN-DATE-CCYYMMDD.                                        00016400
016500     05  WS-RUN-CC                    PIC 9(2).                   00016500
016600     05  WS-RUN-YY                    PIC 9(2).                   00016600
016700     05  WS-RUN-MM                    PIC 9(2).                   00016700
016800     05  WS-RUN-DD                    PIC 9(2).                   00016800
016900 01  WS-RUN-DATE-NUMERIC REDEFINES WS-RUN-DATE-CCYYMMDD.          00016900
017000     05  WS-RUN-DATE-8                PIC 9(8).                   00017000
017100                                                                  00017100
017200 01  WS-RUN-DATE-ISO.                                             00017200
017300     05  WS-RD-ISO-CCYY               PIC 9(4).                   00017300
017400     05  FILLER                       PIC X VALUE '-'.            00017400
017500     05  WS-RD-ISO-MM                 PIC 99.                     00017500
017600     05  FILLER                       PIC X VALUE '-'.            00017600
017700     05  WS-RD-ISO-DD                 PIC 99.                     00017700
017800                                                                  00017800
017900 01  WS-KEY-AREAS.                                                00017900
018000     05  WS-NEXT-APPL-ID              PIC 9(9) COMP.              00018000
018100     05  WS-MAX-APPL-ID-FOUND         PIC 9(9) COMP.              00018100
018200                                                                  00018200
018300 01  WS-REJECT-REASON                 PIC X(20) VALUE SPACES.     00018300
018400                                                                  00018400
018500****************************************************************  00018500
018600* WORKING-STORAGE STAGING COPY OF THE MASTER RECORD -- BUILT      00018600
018700* HERE FOR A COPY-FORWARD, AN UPDATE, OR A NEW CREATE, THEN       00018700
018800* HANDED TO 740-WRITE-MASTER-OUT.  SAME THREE-COPY TECHNIQUE      00018900
018900* THIS SHOP USES ON THE CUSTOMER-MASTER RUNS (INPUT COPY, A       00019000
019000* WORKING COPY, OUTPUT COPY -- NEVER THE SAME STORAGE TWICE).     00019100
019100****************************************************************  00019200
019200 COPY APLMCPY REPLACING ==:TAG:== BY ==STG==.                     00019300
019300                                                                  00019400
019400****************************************************************  00019500
019500* PENDING-CREATE HOLDING TABLE.  CREATES CARRY KEY ZERO AND ARE   00019600
019700* NOT MATCHED AGAINST THE MASTER -- THEY ARE HELD HERE UNTIL      00019800
019800* THE OLD MASTER HAS BEEN FULLY COPIED FORWARD, THEN APPENDED     00019900
019900* (THEIR ASSIGNED KEYS ARE ALWAYS HIGHER THAN ANY EXISTING KEY).  00020000
020000****************************************************************  00020100
020100 01  WS-PENDING-CREATE-TABLE.                                     00020200
020200     05  WS-PENDING-CREATE-CT         PIC S9(4) COMP VALUE 0.     00020300
020300     05  WS-PENDING-CREATE-ENTRY OCCURS 500 TIMES.                00020400
020400         10  WS-PC-APPL-ID            PIC 9(9).                   00020500
020500         10  WS-PC-USER-ID            PIC X(12).                  00020600
020600         10  WS-PC-AMOUNT             PIC 9(11)V99.               00020700
020700         10  WS-PC-APPL-DATE          PIC X(10).                  00020800
020800                                                                  00020900
020900****************************************************************  00021000
021000* PER-USER COUNTING TABLE FOR SECTION 1 OF THE SUMMARY REPORT.    00021100
021100* BUILT AS EACH RECORD IS WRITTEN TO THE NEW MASTER -- SAME       00021200
021200* BUILD-AS-YOU-GO TABLE HABIT AS THE COST ENGINE'S RATE TABLE.    00021300
021300****************************************************************  00021400
021400 01  WS-USER-COUNT-TABLE.                                         00021500
021500     05  WS-USER-COUNT                PIC S9(4) COMP VALUE 0.     00021600
021600     05  WS-USER-ENTRY OCCURS 200 TIMES.                          00021700
021700         10  WS-USER-TABLE-ID         PIC X(12).                  00021800
021800         10  WS-USER-TABLE-CT         PIC S9(7) COMP-3.           00021900
021900                                                                  00022000
022000 01  WS-REPORT-TOTALS.                                            00022100
022100     05  WS-MASTERS-READ              PIC S9(7)      COMP-3       00022200
022200                                       VALUE 0.                   00022300
022300     05  WS-CREATES-APPLIED           PIC S9(7)      COMP-3       00022400
022400                                       VALUE 0.                   00022500
022500     05  WS-UPDATES-APPLIED           PIC S9(7)      COMP-3       00022600
022600                                       VALUE 0.                   00022700
022700     05  WS-DELETES-APPLIED           PIC S9(7)      COMP-3       00022800
022800                                       VALUE 0.                   00022900
022900     05  WS-TRAN-REJECTED             PIC S9(7)      COMP-3       00023000
023000                                       VALUE 0.                   00023100
023100     05  WS-MASTERS-WRITTEN           PIC S9(7)      COMP-3       00023200
023200                                       VALUE 0.                   00023300
023300     05  WS-TOTAL-AMOUNT              PIC S9(11)V99  COMP-3       00023400
023400                                       VALUE 0.                   00023500
023500     05  WS-STATUS-PENDING-CT         PIC S9(7)      COMP-3       00023600
023600                                       VALUE 0.                   00023700
023700     05  WS-STATUS-APPROVED-CT        PIC S9(7)      COMP-3       00023800
023800                                       VALUE 0.                   00023900
023900     05  WS-STATUS-REJECTED-CT        PIC S9(7)      COMP-3       00024000
024000                                       VALUE 0.                   00024100
024100     05  WS-STATUS-CANCELLED-CT       PIC S9(7)      COMP-3       00024200
024200                                       VALUE 0.                   00024300
024300                                                                  00024400
024400****************************************************************  00024500
024500* PRINT LINES -- 132-COLUMN REJECTION LOG                         00024600
024600****************************************************************  00024700
024700 01  APLR-REJECT-LINE.                                            00024800
024800     05  APLR-TRAN-CODE        PIC X(01).                         00024900
024900     05  FILLER                PIC X(02)  VALUE SPACES.           00025000
025000     05  APLR-APPL-ID-ED       PIC 9(09).                         00025100
025100     05  FILLER                PIC X(02)  VALUE SPACES.           00025200
025200     05  APLR-REASON           PIC X(20).                         00025300
025300     05  FILLER                PIC X(98)  VALUE SPACES.           00025400
025400                                                                  00025500
025500****************************************************************  00025600
025600* CREATE-REJECT VARIANT -- SHOWS USER-ID INSTEAD OF APPL-ID,      00025700
025700* SINCE A REJECTED CREATE NEVER GOT A KEY.  SECOND REDEFINES.     00025800
025800****************************************************************  00025900
025900 01  APLR-REJECT-LINE-CREATE REDEFINES APLR-REJECT-LINE.          00026000
026000     05  APLR-CR-TRAN-CODE     PIC X(01).                         00026100
026100     05  FILLER                PIC X(02).                         00026200
026200     05  APLR-CR-USER-ID       PIC X(12).                         00026300
026300     05  FILLER                PIC X(02).                         00026400
026400     05  APLR-CR-REASON        PIC X(20).                         00026500
026500     05  FILLER                PIC X(95).                         00026600
026600                                                                  00026700
026700****************************************************************  00026800
026800* PRINT LINES -- 132-COLUMN APPLICATION SUMMARY REPORT            00026900
026900****************************************************************  00027000
027000 01  APRT-HEADING-1.                                              00027100
027100     05  FILLER                PIC X(10) VALUE 'DAVIVIENDA'.      00027200
027200     05  FILLER                PIC X(30)                          00027300
027300             VALUE ' - RESUMEN DE APLICACIONES DE '.               00027400
027400     05  FILLER                PIC X(7)  VALUE 'CREDITO'.         00027500
027500     05  FILLER                PIC X(11) VALUE 'FECHA CORR:'.     00027600
027600     05  APRT-HD1-RUN-DATE     PIC X(10) VALUE SPACES.            00027700
027700     05  FILLER                PIC X(9)  VALUE '   PAGINA'.       00027800
027800     05  APRT-HD1-PAGE         PIC ZZ9   VALUE ZERO.              00027900
027900     05  FILLER                PIC X(48) VALUE SPACES.            00028000
028000                                                                  00028100
028100 01  APRT-SECTION-TITLE.                                          00028200
028200     05  APRT-SEC-TITLE-TEXT   PIC X(40) VALUE SPACES.            00028300
028300     05  FILLER                PIC X(92) VALUE SPACES.            00028400
028400                                                                  00028500
028500 01  APRT-USER-DETAIL-LINE.                                       00028600
028600     05  APRT-UD-USER-ID       PIC X(12).                         00028700
028700     05  FILLER                PIC X(04)  VALUE SPACES.           00028800
028800     05  APRT-UD-COUNT         PIC ZZZ,ZZ9.                       00028900
028900     05  FILLER                PIC X(109) VALUE SPACES.           00029000
029000                                                                  00029100
029100****************************************************************  00029200
029200* GRAND-TOTAL VARIANT OF THE USER DETAIL LINE.  THIRD REDEFINES.  00029300
029300****************************************************************  00029400
029400 01  APRT-USER-TOTAL-LINE REDEFINES APRT-USER-DETAIL-LINE.        00029500
029500     05  APRT-UT-LITERAL       PIC X(12).                         00029600
029600     05  FILLER                PIC X(04).                         00029700
029700     05  APRT-UT-COUNT         PIC ZZZ,ZZ9.                       00029800
029800     05  FILLER                PIC X(109).                        00029900
029900                                                                  00030000
030000 01  APRT-STATUS-LINE.                                            00030100
030100     05  APRT-ST-LITERAL       PIC X(12).                         00030200
030200     05  FILLER                PIC X(04)  VALUE SPACES.           00030300
030300     05  APRT-ST-COUNT         PIC ZZZ,ZZ9.                       00030400
030400     05  FILLER                PIC X(109) VALUE SPACES.           00030500
030500                                                                  00030600
030600 01  APRT-FOOTER-1.                                               00030700
030700     05  FILLER                PIC X(14) VALUE 'MASTERS READ :'.  00030800
030800     05  APRT-FT1-READ         PIC ZZZ,ZZ9.                       00030900
030900     05  FILLER                PIC X(04) VALUE SPACES.            00031000
031000     05  FILLER                PIC X(09) VALUE 'CREATES :'.       00031100
031100     05  APRT-FT1-CREATES      PIC ZZZ,ZZ9.                       00031200
031200     05  FILLER                PIC X(04) VALUE SPACES.            00031300
031300     05  FILLER                PIC X(09) VALUE 'UPDATES :'.       00031400
031400     05  APRT-FT1-UPDATES      PIC ZZZ,ZZ9.                       00031500
031500     05  FILLER                PIC X(04) VALUE SPACES.            00031600
031600     05  FILLER                PIC X(09) VALUE 'DELETES :'.       00031700
031700     05  APRT-FT1-DELETES      PIC ZZZ,ZZ9.                       00031800
031800     05  FILLER                PIC X(51) VALUE SPACES.            00031900
031900                                                                  00032000
032000 01  APRT-FOOTER-2.                                               00032100
032100     05  FILLER                PIC X(11) VALUE 'REJECTED  :'.     00032200
032200     05  APRT-FT2-REJECTED     PIC ZZZ,ZZ9.                       00032300
032300     05  FILLER                PIC X(04) VALUE SPACES.            00032400
032400     05  FILLER                PIC X(16) VALUE 'MASTERS WRITTEN:'.00032500
032500     05  APRT-FT2-WRITTEN      PIC ZZZ,ZZ9.                       00032600
032600     05  FILLER                PIC X(04) VALUE SPACES.            00032700
032700     05  FILLER                PIC X(13) VALUE 'TOTAL AMOUNT:'.   00032800
032800     05  APRT-FT2-AMOUNT       PIC ZZZ,ZZZ,ZZZ,ZZ9.99.            00032900
032900     05  FILLER                PIC X(52) VALUE SPACES.            00033000
033000                                                                  00033100
033100****************************************************************  00033200
033200 PROCEDURE DIVISION.                                              00033300
033300****************************************************************  00033400
033400                                                                  00033500
033500 000-MAIN-LINE.                                                   00033600
033600     PERFORM 705-PRESCAN-MASTER-MAX-ID  THRU 705-EXIT.            00033700
033700     PERFORM 800-OPEN-FILES              THRU 800-EXIT.          00033800
033800     PERFORM 810-READ-RUN-PARM           THRU 810-EXIT.          00033900
033900     PERFORM 820-INIT-REPORT             THRU 820-EXIT.          00034000
034000     PERFORM 730-READ-MASTER-FILE        THRU 730-EXIT.          00034100
034100     PERFORM 710-READ-TRAN-FILE          THRU 710-EXIT.          00034200
034200     PERFORM 100-PROCESS-TRANSACTIONS    THRU 100-EXIT           00034300
034300             UNTIL TRAN-AT-EOF.                                   00034400
034400     PERFORM 900-FLUSH-REMAINING-MASTER  THRU 900-EXIT.          00034500
034500     PERFORM 910-WRITE-PENDING-CREATES   THRU 910-EXIT.          00034600
034600     PERFORM 860-PRINT-USER-SECTION      THRU 860-EXIT.          00034700
034700     PERFORM 870-PRINT-STATUS-SECTION    THRU 870-EXIT.          00034800
034800     PERFORM 880-PRINT-FOOTER-TOTALS     THRU 880-EXIT.          00034900
034900     PERFORM 890-CLOSE-FILES             THRU 890-EXIT.          00035000
035000     GOBACK.                                                      00035100
035100                                                                  00035200
035200 100-PROCESS-TRANSACTIONS.                                        00035300
035300     EVALUATE APLT-TRAN-CODE                                      00035400
035400        WHEN 'C'                                                  00035500
035500            PERFORM 210-PROCESS-CREATE-TRAN THRU 210-EXIT         00035600
035600        WHEN 'U'                                                  00035700
035700            PERFORM 220-PROCESS-UPDATE-TRAN THRU 220-EXIT         00035800
035800        WHEN 'D'                                                  00035900
035900            PERFORM 230-PROCESS-DELETE-TRAN THRU 230-EXIT         00036000
036000        WHEN OTHER                                                00036100
036100            MOVE 'INVALID TRAN CODE'  TO WS-REJECT-REASON         00036200
036200            PERFORM 299-REPORT-REJECTED-TRAN THRU 299-EXIT        00036300
036300     END-EVALUATE.                                                00036400
036400     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.                    00036500
036500 100-EXIT.                                                        00036600
036600     EXIT.                                                        00036700
036700                                                                  00036800
036800 210-PROCESS-CREATE-TRAN.                                         00036900
036900     IF APLT-USER-ID = SPACES OR APLT-AMOUNT NOT > 0              00037000
037000         MOVE 'INVALID CREATE' TO WS-REJECT-REASON                00037100
037100         PERFORM 299-REPORT-REJECTED-TRAN THRU 299-EXIT           00037200
037200     ELSE                                                         00037300
037300         IF WS-PENDING-CREATE-CT >= 500                           00037400
037400             DISPLAY 'APLTMNT - PENDING CREATE TABLE FULL.'       00037500
037500             DISPLAY 'RUN TERMINATED.  RESUBMIT REMAINDER.'       00037600
037600             MOVE 16 TO RETURN-CODE                               00037700
037700             MOVE 'Y' TO WS-TRAN-EOF-SW                           00037800
037800         ELSE                                                     00037900
037900             ADD 1 TO WS-PENDING-CREATE-CT                        00038000
038000             MOVE WS-PENDING-CREATE-CT TO WS-PC-SUB                00038100
038100             MOVE WS-NEXT-APPL-ID                                 00038200
038200                          TO WS-PC-APPL-ID(WS-PC-SUB)              00038300
038300             MOVE APLT-USER-ID                                    00038400
038400                          TO WS-PC-USER-ID(WS-PC-SUB)              00038500
038500             MOVE APLT-AMOUNT                                     00038600
038600                          TO WS-PC-AMOUNT(WS-PC-SUB)               00038700
038700             MOVE WS-RUN-DATE-ISO                                 00038800
038800                          TO WS-PC-APPL-DATE(WS-PC-SUB)            00038900
038900             ADD 1 TO WS-NEXT-APPL-ID                              00039000
039000             ADD 1 TO WS-CREATES-APPLIED                          00039100
039100         END-IF                                                   00039200
039200     END-IF.                                                      00039300
039300 210-EXIT.                                                        00039400
039400     EXIT.                                                        00039500
039500                                                                  00039600
039600 220-PROCESS-UPDATE-TRAN.                                         00039700
039700     PERFORM 720-POSITION-MASTER-FILE THRU 720-EXIT.              00039800
039800     IF NOT MASTER-AT-EOF AND APLM-APPL-ID = APLT-APPL-ID         00039900
039900         IF APLT-NEW-STATUS = 'PENDING   ' OR 'APPROVED  '        00040000
040000                             OR 'REJECTED  ' OR 'CANCELLED '      00040100
040100             MOVE APLM-RECORD     TO STG-RECORD                   00040200
040200             MOVE APLT-NEW-STATUS TO STG-STATUS                   00040300
040300             MOVE APLT-NOTES      TO STG-NOTES                    00040400
040400             MOVE WS-RUN-DATE-ISO TO STG-UPDATED-AT               00040500
040500             PERFORM 740-WRITE-MASTER-OUT THRU 740-EXIT           00040600
040600             PERFORM 730-READ-MASTER-FILE THRU 730-EXIT           00040700
040700             ADD 1 TO WS-UPDATES-APPLIED                          00040800
040800         ELSE                                                     00040900
040900             MOVE 'BAD STATUS' TO WS-REJECT-REASON                00041000
041000             PERFORM 299-REPORT-REJECTED-TRAN THRU 299-EXIT       00041100
041100         END-IF                                                   00041200
041200     ELSE                                                         00041300
041300         MOVE 'NOT FOUND' TO WS-REJECT-REASON                     00041400
041400         PERFORM 299-REPORT-REJECTED-TRAN THRU 299-EXIT           00041500
041500     END-IF.                                                      00041600
041600 220-EXIT.                                                        00041700
041700     EXIT.                                                        00041800
041800                                                                  00041900
041900 230-PROCESS-DELETE-TRAN.                                         00042000
042000     PERFORM 720-POSITION-MASTER-FILE THRU 720-EXIT.              00042100
042100     IF NOT MASTER-AT-EOF AND APLM-APPL-ID = APLT-APPL-ID         00042200
042200         PERFORM 730-READ-MASTER-FILE THRU 730-EXIT               00042300
042300         ADD 1 TO WS-DELETES-APPLIED                              00042400
042400     ELSE                                                         00042500
042500         MOVE 'NOT FOUND' TO WS-REJECT-REASON                     00042600
042600         PERFORM 299-REPORT-REJECTED-TRAN THRU 299-EXIT           00042700
042700     END-IF.                                                      00042800
042800 230-EXIT.                                                        00042900
042900     EXIT.                                                        00043000
043000                                                                  00043100
043100 299-REPORT-REJECTED-TRAN.                                        00043200
043200     ADD 1 TO WS-TRAN-REJECTED.                                   00043300
043300     IF APLT-IS-CREATE                                            00043400
043400         MOVE APLT-TRAN-CODE   TO APLR-CR-TRAN-CODE               00043500
043500         MOVE APLT-USER-ID     TO APLR-CR-USER-ID                 00043600
043600         MOVE WS-REJECT-REASON TO APLR-CR-REASON                  00043700
043700         WRITE APLR-RECORD FROM APLR-REJECT-LINE-CREATE           00043800
043800     ELSE                                                         00043900
043900         MOVE APLT-TRAN-CODE   TO APLR-TRAN-CODE                  00044000
044000         MOVE APLT-APPL-ID     TO APLR-APPL-ID-ED                 00044100
044100         MOVE WS-REJECT-REASON TO APLR-REASON                     00044200
044200         WRITE APLR-RECORD FROM APLR-REJECT-LINE                  00044300
044300     END-IF.                                                      00044400
044400 299-EXIT.                                                        00044500
044500     EXIT.                                                        00044600
044600                                                                  00044700
044700****************************************************************  00044800
044800* MATCHING-KEYS POSITIONING -- COPY FORWARD EVERY MASTER RECORD   00044900
044900* WHOSE KEY IS LOWER THAN THE TRANSACTION'S; STOP WHEN THE KEYS   00045000
045000* MEET OR THE MASTER RUNS OUT.                                    00045100
045100****************************************************************  00045200
045200 720-POSITION-MASTER-FILE.                                        00045300
045300     PERFORM 721-COPY-FORWARD-MASTER THRU 721-EXIT                00045400
045400         UNTIL MASTER-AT-EOF OR APLM-APPL-ID >= APLT-APPL-ID.     00045500
045500 720-EXIT.                                                        00045600
045600     EXIT.                                                        00045700
045700                                                                  00045800
045800 721-COPY-FORWARD-MASTER.                                         00045900
045900     MOVE APLM-RECORD TO STG-RECORD.                              00046000
046000     PERFORM 740-WRITE-MASTER-OUT THRU 740-EXIT.                  00046100
046100     PERFORM 730-READ-MASTER-FILE THRU 730-EXIT.                  00046200
046200 721-EXIT.                                                        00046300
046300     EXIT.                                                        00046400
046400                                                                  00046500
046500 730-READ-MASTER-FILE.                                            00046600
046600     READ APPL-MASTER-IN.                                         00046700
046700     EVALUATE WS-MASTERIN-STATUS                                  00046800
046800        WHEN '00'                                                 00046900
046900            ADD 1 TO WS-MASTERS-READ                              00047000
047000        WHEN '10'                                                 00047100
047100            MOVE 'Y' TO WS-MASTER-EOF-SW                          00047200
047200        WHEN OTHER                                                00047300
047300            DISPLAY 'APLTMNT ERROR READING APPL-MASTER-IN.  RC: ' 00047400
047400                    WS-MASTERIN-STATUS                            00047500
047500            MOVE 16 TO RETURN-CODE                                00047600
047600            MOVE 'Y' TO WS-MASTER-EOF-SW                          00047700
047700     END-EVALUATE.                                                00047800
047800 730-EXIT.                                                        00047900
047900     EXIT.                                                        00048000
048000                                                                  00048100
048100 740-WRITE-MASTER-OUT.                                            00048200
048200     MOVE STG-RECORD TO APLMO-RECORD.                             00048300
048300     WRITE APLMO-RECORD.                                          00048400
048400     ADD 1 TO WS-MASTERS-WRITTEN.                                 00048500
048500     ADD STG-AMOUNT TO WS-TOTAL-AMOUNT.                           00048600
048600     PERFORM 745-UPDATE-USER-TABLE   THRU 745-EXIT.              00048700
048700     PERFORM 746-UPDATE-STATUS-COUNTS THRU 746-EXIT.             00048800
048800 740-EXIT.                                                        00048900
048900     EXIT.                                                        00049000
049000                                                                  00049100
049100****************************************************************  00049200
049200* LINEAR SEARCH-AND-INSERT ON THE PER-USER TABLE.                 00049300
049300****************************************************************  00049400
049400 745-UPDATE-USER-TABLE.                                           00049500
049500     MOVE 'N' TO WS-USER-FOUND-SW.                                00049600
049600     PERFORM 747-SEARCH-ONE-USER-ENTRY THRU 747-EXIT              00049700
049700         VARYING WS-USER-SUB FROM 1 BY 1                          00049800
049800         UNTIL WS-USER-SUB > WS-USER-COUNT                        00049900
049900            OR WS-USER-FOUND-SW = 'Y'.                            00050000
050000     IF WS-USER-FOUND-SW = 'N'                                    00050100
050100         IF WS-USER-COUNT >= 200                                  00050200
050200             DISPLAY 'APLTMNT - USER COUNT TABLE FULL.'           00050300
050300             DISPLAY 'RUN TERMINATED.'                            00050400
050400             MOVE 16 TO RETURN-CODE                               00050500
050500             MOVE 'Y' TO WS-TRAN-EOF-SW                           00050600
050600         ELSE                                                     00050700
050700             ADD 1 TO WS-USER-COUNT                               00050800
050800             MOVE STG-USER-ID TO WS-USER-TABLE-ID(WS-USER-COUNT)  00050900
050900             MOVE 1           TO WS-USER-TABLE-CT(WS-USER-COUNT)  00051000
051000         END-IF                                                   00051100
051100     END-IF.                                                      00051200
051200 745-EXIT.                                                        00051300
051300     EXIT.                                                        00051400
051400                                                                  00051500
051500 747-SEARCH-ONE-USER-ENTRY.                                       00051600
051600     IF WS-USER-TABLE-ID(WS-USER-SUB) = STG-USER-ID               00051700
051700         ADD 1 TO WS-USER-TABLE-CT(WS-USER-SUB)                   00051800
051800         MOVE 'Y' TO WS-USER-FOUND-SW                             00051900
051900     END-IF.                                                      00052000
052000 747-EXIT.                                                        00052100
052100     EXIT.                                                        00052200
052200                                                                  00052300
052300 746-UPDATE-STATUS-COUNTS.                                        00052400
052400     EVALUATE TRUE                                                00052500
052500        WHEN STG-STATUS-PENDING                                   00052600
052600            ADD 1 TO WS-STATUS-PENDING-CT                         00052700
052700        WHEN STG-STATUS-APPROVED                                  00052800
052800            ADD 1 TO WS-STATUS-APPROVED-CT                        00052900
052900        WHEN STG-STATUS-REJECTED                                  00053000
053000            ADD 1 TO WS-STATUS-REJECTED-CT                        00053100
053100        WHEN STG-STATUS-CANCELLED                                 00053200
053200            ADD 1 TO WS-STATUS-CANCELLED-CT                       00053300
053300     END-EVALUATE.                                                00053400
053400 746-EXIT.                                                        00053500
053500     EXIT.                                                        00053600
053600                                                                  00053700
053700 800-OPEN-FILES.                                                  00053800
053800     OPEN INPUT  RUN-PARM                                         00053900
053900                 APPL-MASTER-IN                                   00054000
054000                 APPL-TRAN                                        00054100
054100          OUTPUT APPL-MASTER-OUT                                  00054200
054200                 APPL-REJECTS                                     00054300
054300                 APPL-REPORT.                                     00054400
054400     IF NOT RUNPARM-OK                                            00054400
054410        MOVE 'RUN-PARM'        TO WS-ABEND-FILE-NAME              00054410
054420        MOVE WS-RUNPARM-STATUS TO WS-ABEND-FILE-STATUS            00054420
054430        MOVE 16 TO RETURN-CODE                                    00054430
054440        GO TO 990-ABEND-RTN                                       00054440
054500     END-IF.                                                      00054500
054600     IF NOT MASTERIN-OK                                           00054600
054610        MOVE 'APPL-MASTER-IN'   TO WS-ABEND-FILE-NAME             00054610
054620        MOVE WS-MASTERIN-STATUS TO WS-ABEND-FILE-STATUS           00054620
054630        MOVE 16 TO RETURN-CODE                                    00054630
054640        GO TO 990-ABEND-RTN                                       00054640
054700     END-IF.                                                      00054700
054800     IF NOT TRAN-OK                                               00054800
054810        MOVE 'APPL-TRAN'       TO WS-ABEND-FILE-NAME              00054810
054820        MOVE WS-TRAN-STATUS    TO WS-ABEND-FILE-STATUS            00054820
054830        MOVE 16 TO RETURN-CODE                                    00054830
054840        GO TO 990-ABEND-RTN                                       00054840
054900     END-IF.                                                      00054900
056200 800-EXIT.                                                        00056300
056300     EXIT.                                                        00056400
056400                                                                  00056500
056500 705-PRESCAN-MASTER-MAX-ID.                                       00056600
056600     OPEN INPUT APPL-MASTER-IN.                                   00056700
056700     MOVE 0   TO WS-MAX-APPL-ID-FOUND.                            00056800
056800     MOVE 'N' TO WS-PRESCAN-EOF-SW.                               00056900
056900     PERFORM 706-PRESCAN-READ-MASTER THRU 706-EXIT                00057000
057000         UNTIL PRESCAN-AT-EOF.                                    00057100
057100     CLOSE APPL-MASTER-IN.                                        00057200
057200     COMPUTE WS-NEXT-APPL-ID = WS-MAX-APPL-ID-FOUND + 1.          00057300
057300 705-EXIT.                                                        00057400
057400     EXIT.                                                        00057500
057500                                                                  00057600
057600 706-PRESCAN-READ-MASTER.                                         00057700
057700     READ APPL-MASTER-IN.                                         00057800
057800     EVALUATE WS-MASTERIN-STATUS                                  00057900
057900        WHEN '00'                                                 00058000
058000            MOVE APLM-APPL-ID TO WS-MAX-APPL-ID-FOUND             00058100
058100        WHEN '10'                                                 00058200
058200            MOVE 'Y' TO WS-PRESCAN-EOF-SW                         00058300
058300        WHEN OTHER                                                00058400
058400            DISPLAY 'APLTMNT ERROR PRESCANNING APPL-MASTER-IN.'   00058500
058500            DISPLAY 'RC: ' WS-MASTERIN-STATUS                     00058600
058600            MOVE 16 TO RETURN-CODE                                00058700
058700            MOVE 'Y' TO WS-PRESCAN-EOF-SW                         00058800
058800     END-EVALUATE.                                                00058900
058900 706-EXIT.                                                        00059000
059000     EXIT.                                                        00059100
059100                                                                  00059200
059200 810-READ-RUN-PARM.                                               00059300
059300     READ RUN-PARM.                                               00059400
059400     IF RUNPARM-OK                                                00059500
059500         MOVE RUN-PARM-CARD TO WS-RUN-DATE-8                      00059600
059600         MOVE WS-RUN-CC     TO WS-RD-ISO-CCYY (1:2)               00059700
059700         MOVE WS-RUN-YY     TO WS-RD-ISO-CCYY (3:2)               00059800
059800         MOVE WS-RUN-MM     TO WS-RD-ISO-MM                       00059900
059900         MOVE WS-RUN-DD     TO WS-RD-ISO-DD                       00060000
060000     ELSE                                                         00060100
060010         MOVE 'RUN-PARM'        TO WS-ABEND-FILE-NAME             00060010
060020         MOVE WS-RUNPARM-STATUS TO WS-ABEND-FILE-STATUS           00060020
060030         MOVE 16 TO RETURN-CODE                                   00060030
060040         GO TO 990-ABEND-RTN                                      00060040
060500     END-IF.                                                      00060500
060600 810-EXIT.                                                        00060700
060700     EXIT.                                                        00060800
060800                                                                  00060900
060900 820-INIT-REPORT.                                                 00061000
061000     MOVE WS-RUN-DATE-ISO TO APRT-HD1-RUN-DATE.                   00061100
061100     MOVE 1 TO APRT-HD1-PAGE.                                     00061200
061200     WRITE APRT-RECORD FROM APRT-HEADING-1 AFTER PAGE.            00061300
061300 820-EXIT.                                                        00061400
061400     EXIT.                                                        00061500
061500                                                                  00061600
061600 710-READ-TRAN-FILE.                                              00061700
061700     READ APPL-TRAN.                                              00061800
061800     EVALUATE WS-TRAN-STATUS                                      00061900
061900        WHEN '00'                                                 00062000
062000            CONTINUE                                              00062100
062100        WHEN '10'                                                 00062200
062200            MOVE 'Y' TO WS-TRAN-EOF-SW                            00062300
062300        WHEN OTHER                                                00062400
062400            DISPLAY 'APLTMNT ERROR READING APPL-TRAN.  RC: '      00062500
062500                    WS-TRAN-STATUS                                00062600
062600            MOVE 16 TO RETURN-CODE                                00062700
062700            MOVE 'Y' TO WS-TRAN-EOF-SW                            00062800
062800     END-EVALUATE.                                                00062900
062900 710-EXIT.                                                        00063000
063000     EXIT.                                                        00063100
063100                                                                  00063200
063200 900-FLUSH-REMAINING-MASTER.                                      00063300
063300     PERFORM 721-COPY-FORWARD-MASTER THRU 721-EXIT                00063400
063400         UNTIL MASTER-AT-EOF.                                     00063500
063500 900-EXIT.                                                        00063600
063600     EXIT.                                                        00063700
063700                                                                  00063800
063800 910-WRITE-PENDING-CREATES.                                       00063900
063900     PERFORM 911-WRITE-ONE-PENDING-CREATE THRU 911-EXIT           00064000
064000         VARYING WS-PC-SUB FROM 1 BY 1                            00064100
064100         UNTIL WS-PC-SUB > WS-PENDING-CREATE-CT.                  00064200
064200 910-EXIT.                                                        00064300
064300     EXIT.                                                        00064400
064400                                                                  00064500
064500 911-WRITE-ONE-PENDING-CREATE.                                    00064600
064600     MOVE WS-PC-APPL-ID(WS-PC-SUB)   TO STG-APPL-ID.              00064700
064700     MOVE WS-PC-USER-ID(WS-PC-SUB)   TO STG-USER-ID.              00064800
064800     MOVE WS-PC-AMOUNT(WS-PC-SUB)    TO STG-AMOUNT.               00064900
064900     MOVE 'PENDING   '               TO STG-STATUS.               00065000
065000     MOVE SPACES                     TO STG-NOTES.                00065100
065100     MOVE WS-PC-APPL-DATE(WS-PC-SUB) TO STG-APPL-DATE.            00065200
065200     MOVE WS-PC-APPL-DATE(WS-PC-SUB) TO STG-CREATED-AT.           00065300
065300     MOVE WS-PC-APPL-DATE(WS-PC-SUB) TO STG-UPDATED-AT.           00065400
065400     PERFORM 740-WRITE-MASTER-OUT THRU 740-EXIT.                  00065500
065500 911-EXIT.                                                        00065600
065600     EXIT.                                                        00065700
065700                                                                  00065800
065800 860-PRINT-USER-SECTION.                                          00065900
065900     MOVE 'SECCION 1 - CONTEO POR USUARIO' TO APRT-SEC-TITLE-TEXT.00066000
066000     WRITE APRT-RECORD FROM APRT-SECTION-TITLE AFTER 2.           00066100
066100     PERFORM 861-PRINT-ONE-USER-LINE THRU 861-EXIT                00066200
066200         VARYING WS-USER-SUB FROM 1 BY 1                          00066300
066300         UNTIL WS-USER-SUB > WS-USER-COUNT.                       00066400
066400     MOVE 'TOTAL'          TO APRT-UT-LITERAL.                    00066500
066500     MOVE WS-MASTERS-WRITTEN TO APRT-UT-COUNT.                    00066600
066600     WRITE APRT-RECORD FROM APRT-USER-TOTAL-LINE AFTER 1.         00066700
066700 860-EXIT.                                                        00066800
066800     EXIT.                                                        00066900
066900                                                                  00067000
067000 861-PRINT-ONE-USER-LINE.                                         00067100
067100     MOVE WS-USER-TABLE-ID(WS-USER-SUB) TO APRT-UD-USER-ID.       00067200
067200     MOVE WS-USER-TABLE-CT(WS-USER-SUB) TO APRT-UD-COUNT.         00067300
067300     WRITE APRT-RECORD FROM APRT-USER-DETAIL-LINE.                00067400
067400 861-EXIT.                                                        00067500
067500     EXIT.                                                        00067600
067600                                                                  00067700
067700 870-PRINT-STATUS-SECTION.                                        00067800
067800     MOVE 'SECCION 2 - CONTEO POR ESTADO'  TO APRT-SEC-TITLE-TEXT.00067900
067900     WRITE APRT-RECORD FROM APRT-SECTION-TITLE AFTER 2.           00068000
068000     MOVE 'PENDING'   TO APRT-ST-LITERAL.                         00068100
068100     MOVE WS-STATUS-PENDING-CT TO APRT-ST-COUNT.                  00068200
068200     WRITE APRT-RECORD FROM APRT-STATUS-LINE.                     00068300
068300     MOVE 'APPROVED'  TO APRT-ST-LITERAL.                         00068400
068400     MOVE WS-STATUS-APPROVED-CT TO APRT-ST-COUNT.                 00068500
068500     WRITE APRT-RECORD FROM APRT-STATUS-LINE.                     00068600
068600     MOVE 'REJECTED'  TO APRT-ST-LITERAL.                         00068700
068700     MOVE WS-STATUS-REJECTED-CT TO APRT-ST-COUNT.                 00068800
068800     WRITE APRT-RECORD FROM APRT-STATUS-LINE.                     00068900
068900     MOVE 'CANCELLED' TO APRT-ST-LITERAL.                         00069000
069000     MOVE WS-STATUS-CANCELLED-CT TO APRT-ST-COUNT.                00069100
069100     WRITE APRT-RECORD FROM APRT-STATUS-LINE.                     00069200
069200 870-EXIT.                                                        00069300
069300     EXIT.                                                        00069400
069400                                                                  00069500
069500 880-PRINT-FOOTER-TOTALS.                                         00069600
069600     MOVE WS-MASTERS-READ    TO APRT-FT1-READ.                    00069700
069700     MOVE WS-CREATES-APPLIED TO APRT-FT1-CREATES.                 00069800
069800     MOVE WS-UPDATES-APPLIED TO APRT-FT1-UPDATES.                 00069900
069900     MOVE WS-DELETES-APPLIED TO APRT-FT1-DELETES.                 00070000
070000     WRITE APRT-RECORD FROM APRT-FOOTER-1 AFTER 2.                00070100
070100     MOVE WS-TRAN-REJECTED   TO APRT-FT2-REJECTED.                00070200
070200     MOVE WS-MASTERS-WRITTEN TO APRT-FT2-WRITTEN.                 00070300
070300     MOVE WS-TOTAL-AMOUNT    TO APRT-FT2-AMOUNT.                  00070400
070400     WRITE APRT-RECORD FROM APRT-FOOTER-2 AFTER 1.                00070500
070500 880-EXIT.                                                        00070600
070600     EXIT.                                                        00070700
070700                                                                  00070800
070800 890-CLOSE-FILES.                                                 00070900
070900     CLOSE RUN-PARM.                                              00071000
071000     CLOSE APPL-MASTER-IN.                                        00071100
071100     CLOSE APPL-MASTER-OUT.                                       00071200
071200     CLOSE APPL-TRAN.                                             00071300
071300     CLOSE APPL-REJECTS.                                          00071400
071400     CLOSE APPL-REPORT.                                           00071500
071500 890-EXIT.                                                        00071600
071600     EXIT.                                                        00071700
071700                                                                  00071700
071800****************************************************************  00071800
071900* 990-ABEND-RTN -- REACHED ONLY BY GO TO FROM 800-OPEN-FILES OR   00071900
072000* 810-READ-RUN-PARM WHEN A CONTROL FILE, THE APPLICATION MASTER,  00072000
072100* OR THE TRANSACTION FILE CANNOT BE OPENED, OR THE RUN-PARM CARD  00072100
072200* CANNOT BE READ.  NONE OF THESE ARE RECOVERABLE MID-RUN, SO     00072200
072300* CONTROL DROPS STRAIGHT HERE INSTEAD OF FALLING BACK THROUGH    00072300
072400* THE NORMAL 000-MAIN-LINE PERFORM CHAIN.  SEE CR-41058.         00072400
072500****************************************************************  00072500
072600 990-ABEND-RTN.                                                   00072600
072700     DISPLAY 'APLTMNT ABEND -- UNABLE TO CONTINUE RUN'.           00072700
072800     DISPLAY 'FILE:   ' WS-ABEND-FILE-NAME.                       00072800
072900     DISPLAY 'STATUS: ' WS-ABEND-FILE-STATUS.                     00072900
073000     GOBACK.                                                      00073000
