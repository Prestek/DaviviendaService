000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF DAVIVIENDA                     00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    QUOTBAT.                                          00000600
000700 AUTHOR.        L. RENDON.                                        00000700
000800 INSTALLATION.  DAVIVIENDA - CENTRO DE COMPUTO.                   00000800
000900 DATE-WRITTEN.  04/02/89.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      CONFIDENTIAL - RIESGO DE CREDITO.                 00001100
001200****************************************************************  00001200
001300* PROGRAM:  QUOTBAT                                               00001300
001400*                                                                 00001400
001500* NIGHTLY LOAN-QUOTE BATCH.  READS THE QUOTE-REQUEST FEED,        00001500
001600* PRICES EACH REQUEST WITH THE WEIGHTED-RISK RATING MODEL AND     00001600
001700* FRENCH AMORTIZATION, AND WRITES ONE QUOTE RECORD PER VALID      00001700
001800* REQUEST PLUS A COLUMNAR QUOTE REPORT WITH RUN TOTALS.           00001800
001900*                                                                 00001900
002000* RUN DATE IS SUPPLIED ON THE RUN-PARM CONTROL CARD (CCYYMMDD) -- 00002000
002100* THIS PROGRAM NEVER READS THE SYSTEM CLOCK FOR BUSINESS DATES.   00002100
002200*                                                                 00002200
002300* MAINTENANCE HISTORY                                             00002300
002400* -----------------------------------------------------------    00002400
002500* 89/04/02  LRR  ORIGINAL PROGRAM.  RATING MODEL PER MEMO         00002500
002600*                RC-89-014 FROM RIESGO DE CREDITO.                00002600
002700* 90/07/19  LRR  FEE FLOOR/CEILING ADDED PER CIRCULAR 009/90.     00002700
002800* 93/11/22  LRR  FEES-ESTIMATED NOW CARRIED ON THE OUTPUT RECORD  00002800
002900*                (WAS REPORT-ONLY).  SEE APLMCPY CHANGE OF SAME   00002900
003000*                DATE.                                            00003000
003100* 96/03/08  DAS  CORRECTED TRUNCATION IN 510-COMPUTE-ONE-PAYMENT  00003100
003200*                WHEN MONTHLY-RATE-I CARRIED FEWER THAN 8 DECIMAL 00003200
003300*                DIGITS.  WIDENED WS-MONTHLY-RATE-I.              00003300
003400* 99/01/11  HGV  Y2K REVIEW -- RUN-PARM IS CCYYMMDD (4-DIGIT      00003400
003500*                YEAR) AND VALID-UNTIL ARITHMETIC IS CENTURY-     00003500
003600*                AWARE.  NO CHANGE REQUIRED.  RECERTIFIED.        00003600
003700* 03/09/30  DAS  REPLACED THE OLD FLAT-PERCENT FEE WITH THE       00003700
003800*                BASE-PLUS-BASIS-POINTS FORMULA PER CIRCULAR      00003800
003900*                021/03.                                         00003900
004000* 08/05/14  MFT  RATE BAND WIDENED FROM +/-0.02 TO +/-0.03 EA     00004000
004100*                PER RIESGO DE CREDITO MEMO RC-08-006.            00004100
004200* 24/06/18  MFT  TKT CR-40217 -- REBUILT RATING MODEL TO MATCH    00004200
004300*                THE CONSOLIDATED SPEC PUBLISHED BY RIESGO DE     00004300
004400*                CREDITO (WEIGHTS, SENSITIVITIES, FLOOR/CEILING,  00004400
004500*                FEE BOUNDS).  APR IS NOW FEE-LOADED AND NOT      00004500
004600*                RE-CLAMPED TO THE RATE CEILING -- INTENTIONAL,   00004600
004700*                SEE RC-24-091.                                  00004700
004750* 25/03/11  MFT  TKT CR-41055 -- FEES-CALC WAS BEING ROUNDED TO   00004750
004760*                THE NEAREST CENTAVO AND THEN TRUNCATED TO WHOLE  00004760
004770*                PESOS ON THE MOVE TO FEES-ESTIMATED/DET-FEES.    00004770
004780*                FEES-CALC IS NOW CARRIED AS WHOLE COP AND        00004780
004790*                ROUNDED AT THE POINT IT IS COMPUTED, PER THE     00004790
004800*                FEE FORMULA'S OWN "ROUNDED TO WHOLE COP" RULE.   00004800
004801* 25/03/17  MFT  TKT CR-41057 -- QRPT-FOOTER-1 AND QRPT-FOOTER-2  00004801
004802*                WERE SUMMING TO 134 AND 139 BYTES AGAINST A      00004802
004803*                132-BYTE QRPT-RECORD -- WRITE QRPT-RECORD FROM   00004803
004804*                WAS SILENTLY DROPPING THE TAIL OF THE TRAILING   00004804
004805*                FILLER ON EVERY RUN.  SHRUNK BOTH TRAILING       00004805
004806*                FILLERS SO EACH 01 SUMS TO 132, LIKE EVERY OTHER 00004806
004807*                PRINT LINE IN THIS PROGRAM.                      00004807
004808* 25/03/18  MFT  TKT CR-41058 -- 800-OPEN-FILES AND 810-READ-     00004808
004809*                RUN-PARM WERE FALLING THROUGH ON A FAILED OPEN   00004809
004811*                OR RUN-PARM READ AND LETTING THE MAIN-LINE       00004811
004812*                PERFORM CHAIN RUN AGAINST FILES NEVER OPENED.    00004812
004813*                BOTH NOW GO TO 990-ABEND-RTN, THE SAME WAY       00004813
004814*                THIS SHOP HAS ALWAYS HANDLED AN UNRECOVERABLE    00004814
004815*                OPEN/READ FAILURE (SEE CALCCOST 1000-ERROR-RTN). 00004815
004820****************************************************************  00004820
004900                                                                  00004900
005000 ENVIRONMENT DIVISION.                                            00005000
005100 CONFIGURATION SECTION.                                           00005100
005200 SOURCE-COMPUTER. IBM-390.                                        00005200
005300 OBJECT-COMPUTER. IBM-390.                                        00005300
005400 SPECIAL-NAMES.                                                   00005400
005500     C01 IS TOP-OF-FORM                                           00005500
005600     UPSI-0 ON  STATUS IS QB-RERUN-REQUESTED                      00005600
005700             OFF STATUS IS QB-NORMAL-RUN.                         00005700
005800                                                                  00005800
005900 INPUT-OUTPUT SECTION.                                            00005900
006000 FILE-CONTROL.                                                    00006000
006100                                                                  00006100
006200     SELECT RUN-PARM      ASSIGN TO RUNPARM                       00006200
006300            FILE STATUS  IS WS-RUNPARM-STATUS.                    00006300
006400                                                                  00006400
006500     SELECT QUOTE-REQUEST ASSIGN TO QREQIN                        00006500
006600            ORGANIZATION IS LINE SEQUENTIAL                       00006600
006700            FILE STATUS  IS WS-QREQ-STATUS.                       00006700
006800                                                                  00006800
006900     SELECT QUOTE-OUT     ASSIGN TO QUOTOUT                       00006900
007000            ORGANIZATION IS LINE SEQUENTIAL                       00007000
007100            FILE STATUS  IS WS-QOUT-STATUS.                       00007100
007200                                                                  00007200
007300     SELECT QUOTE-REPORT  ASSIGN TO QRPTOUT                       00007300
007400            ORGANIZATION IS LINE SEQUENTIAL                       00007400
007500            FILE STATUS  IS WS-QRPT-STATUS.                       00007500
007600                                                                  00007600
007700****************************************************************  00007700
007800 DATA DIVISION.                                                   00007800
007900 FILE SECTION.                                                    00007900
008000                                                                  00008000
008100 FD  RUN-PARM                                                     00008100
008200     RECORDING MODE IS F                                          00008200
008300     LABEL RECORDS ARE OMITTED                                    00008300
008400     RECORD CONTAINS 8 CHARACTERS.                                00008400
008500 01  RUN-PARM-CARD                    PIC 9(08).                  00008500
008600                                                                  00008600
008700 FD  QUOTE-REQUEST                                                00008700
008800     RECORDING MODE IS F                                          00008800
008900     LABEL RECORDS ARE OMITTED                                    00008900
009000     RECORD CONTAINS 47 CHARACTERS.                               00009000
009100 COPY QREQCPY.                                                    00009100
009200                                                                  00009200
009300 FD  QUOTE-OUT                                                    00009300
009400     RECORDING MODE IS F                                          00009400
009500     LABEL RECORDS ARE OMITTED                                    00009500
009600     RECORD CONTAINS 75 CHARACTERS.                               00009600
009700 COPY QOUTCPY.                                                    00009700
009800                                                                  00009800
009900 FD  QUOTE-REPORT                                                 00009900
010000     RECORDING MODE IS F                                          00010000
010100     LABEL RECORDS ARE OMITTED                                    00010100
010200     RECORD CONTAINS 132 CHARACTERS.                              00010200
010300 01  QRPT-RECORD                      PIC X(132).                 00010300
010400                                                                  00010400
010500****************************************************************  00010500
010600 WORKING-STORAGE SECTION.                                         00010600
010700****************************************************************  00010700
010800                                                                  00010800
010900 01  WS-FILE-STATUS-CODES.                                        00010900
011000     05  WS-RUNPARM-STATUS           PIC X(2) VALUE SPACES.       00011000
011100         88  RUNPARM-OK                 VALUE '00'.               00011100
011200     05  WS-QREQ-STATUS              PIC X(2) VALUE SPACES.       00011200
011300         88  QREQ-OK                    VALUE '00'.               00011300
011400         88  QREQ-AT-EOF-STATUS         VALUE '10'.               00011400
011500     05  WS-QOUT-STATUS              PIC X(2) VALUE SPACES.       00011500
011600         88  QOUT-OK                    VALUE '00'.               00011600
011700     05  WS-QRPT-STATUS              PIC X(2) VALUE SPACES.       00011700
011800         88  QRPT-OK                    VALUE '00'.               00011800
011900                                                                  00011900
012000 01  WS-SWITCHES.                                                 00012000
012100     05  WS-QREQ-EOF-SW              PIC X    VALUE 'N'.          00012100
012200         88  QREQ-AT-EOF                VALUE 'Y'.                00012200
012300     05  WS-REQUEST-VALID-SW         PIC X    VALUE 'Y'.          00012300
012400         88  REQUEST-IS-VALID           VALUE 'Y'.                00012400
012410                                                                  00012410
012420*    FATAL-OPEN/READ WORK AREA FOR 990-ABEND-RTN -- SEE CHANGE   00012420
012430*    LOG ENTRY BELOW (CR-41058).                                 00012430
012440 01  WS-ABEND-AREA.                                               00012440
012450     05  WS-ABEND-FILE-NAME          PIC X(15) VALUE SPACES.      00012450
012460     05  WS-ABEND-FILE-STATUS        PIC X(2)  VALUE SPACES.      00012460
012470     05  FILLER                      PIC X(10) VALUE SPACES.      00012470
012500                                                                  00012500
012600 77  WS-DAY-SUB                       PIC S9(4) COMP VALUE 0.     00012600
012700 77  WS-VU-DIV-QUOT                   PIC S9(4) COMP VALUE 0.     00012700
012800 77  WS-VU-DIV-REM                    PIC S9(4) COMP VALUE 0.     00012800
012900                                                                  00012900
013000****************************************************************  00013000
013100* RUN-DATE PARAMETER -- STORED ONE WAY, VIEWED ANOTHER.  THIS IS  00013100
013200* THE REDEFINES THAT LETS US BOTH BREAK THE CARD INTO CC/YY/MM/DD 00013200
013300* AND CARRY IT AS A SINGLE 8-DIGIT NUMBER FOR THE MOVE FROM       00013300
013400* RUN-PARM-CARD.                                                  00013400
013500****************************************************************  00013500
013600 01  WS-RUN-DATE-CCYYMMDD.                                        00013600
013700     05  WS-RUN-CC                    PIC 9(2).                   00013700
013800     05  WS-RUN-YY                    PIC 9(2).                   00013800
013900     05  WS-RUN-MM                    PIC 9(2).                   00013900
014000     05  WS-RUN-DD                    PIC 9(2).                   00014000
014100 01  WS-RUN-DATE-NUMERIC REDEFINES WS-RUN-DATE-CCYYMMDD.          00014100
014200     05  WS-RUN-DATE-8                PIC 9(8).                   00014200
014300                                                                  00014300
014400 01  WS-VALID-UNTIL-WORK.                                         00014400
014500     05  WS-VU-CCYY                   PIC 9(4).                   00014500
014600     05  WS-VU-MM                     PIC 9(2).                   00014600
014700     05  WS-VU-DD                     PIC 9(2).                   00014700
014800     05  WS-VU-DAYS-IN-MONTH          PIC S9(4) COMP VALUE 0.     00014800
014900     05  WS-VU-LEAP-SW                PIC X    VALUE 'N'.         00014900
015000         88  WS-VU-IS-LEAP-YEAR          VALUE 'Y'.               00015000
015100                                                                  00015100
015200 01  WS-VALID-UNTIL-ISO.                                          00015200
015300     05  WS-VU-ISO-CCYY               PIC 9(4).                   00015300
015400     05  FILLER                       PIC X VALUE '-'.            00015400
015500     05  WS-VU-ISO-MM                 PIC 99.                     00015500
015600     05  FILLER                       PIC X VALUE '-'.            00015600
015700     05  WS-VU-ISO-DD                 PIC 99.                     00015700
015800                                                                  00015800
015900****************************************************************  00015900
016000* CALENDAR-MONTH LENGTH TABLE, LOADED BY VALUE AND RE-VIEWED AS   00016000
016100* AN OCCURS TABLE -- SECOND REDEFINES IN THIS PROGRAM.            00016100
016200****************************************************************  00016200
016300 01  WS-DAYS-PER-MONTH-TABLE.                                     00016300
016400     05  FILLER                       PIC 9(2) VALUE 31.          00016400
016500     05  FILLER                       PIC 9(2) VALUE 28.          00016500
016600     05  FILLER                       PIC 9(2) VALUE 31.          00016600
016700     05  FILLER                       PIC 9(2) VALUE 30.          00016700
016800     05  FILLER                       PIC 9(2) VALUE 31.          00016800
016900     05  FILLER                       PIC 9(2) VALUE 30.          00016900
017000     05  FILLER                       PIC 9(2) VALUE 31.          00017000
017100     05  FILLER                       PIC 9(2) VALUE 31.          00017100
017200     05  FILLER                       PIC 9(2) VALUE 30.          00017200
017300     05  FILLER                       PIC 9(2) VALUE 31.          00017300
017400     05  FILLER                       PIC 9(2) VALUE 30.          00017400
017500     05  FILLER                       PIC 9(2) VALUE 31.          00017500
017600 01  WS-DAYS-PER-MONTH REDEFINES WS-DAYS-PER-MONTH-TABLE.         00017600
017700     05  WS-DAYS-IN-MO                PIC 9(2) OCCURS 12 TIMES.   00017700
017800                                                                  00017800
017900****************************************************************  00017900
018000* RATING-MODEL TUNING CONSTANTS -- DAVIVIENDA, PER RC-24-091.     00018000
018100****************************************************************  00018100
018200 01  WS-RATING-CONSTANTS.                                         00018200
018300     05  WS-W-SCORE                   PIC 9V99   VALUE 0.35.      00018300
018400     05  WS-W-DTI                     PIC 9V99   VALUE 0.40.      00018400
018500     05  WS-W-TERM                    PIC 9V99   VALUE 0.10.      00018500
018600     05  WS-W-INCOME                  PIC 9V99   VALUE 0.15.      00018600
018700     05  WS-K-SCORE                   PIC 9V99   VALUE 0.09.      00018700
018800     05  WS-K-DTI                     PIC 9V99   VALUE 0.07.      00018800
018900     05  WS-K-TERM                    PIC 9V99   VALUE 0.02.      00018900
019000     05  WS-K-INCOME                  PIC 9V99   VALUE 0.03.      00019000
019100     05  WS-BASE-EA                   PIC 9V999  VALUE 0.205.     00019100
019200     05  WS-FLOOR-EA                  PIC 9V99   VALUE 0.16.      00019200
019300     05  WS-CEILING-EA                PIC 9V99   VALUE 0.34.      00019300
019400     05  WS-BAND-SPREAD               PIC 9V99   VALUE 0.03.      00019400
019500     05  WS-BASE-FEES                 PIC 9(7)   VALUE 35000.     00019500
019600     05  WS-MIN-FEES                  PIC 9(7)   VALUE 25000.     00019600
019700     05  WS-MAX-FEES                  PIC 9(7)   VALUE 80000.     00019700
019800     05  WS-FEE-BASIS-RATE            PIC 9V9999 VALUE 0.0005.    00019800
019900                                                                  00019900
020000****************************************************************  00020000
020100* RISK/RATE WORK AREA -- CALCCOST'S OWN HABIT WAS PACKED-DECIMAL  00020100
020200* WORK FIELDS FOR COST ARITHMETIC; FOLLOWED HERE FOR THE SAME     00020200
020300* REASON.  THE WIRE-FORMAT FIELDS ON QOUT-RECORD STAY DISPLAY     00020300
020400* (SEE QOUTCPY) SINCE THE RECORD LENGTH IS A FIXED CONTRACT.      00020400
020500****************************************************************  00020500
020600 01  WS-RISK-WORK-AREA.                                           00020600
020700     05  WS-SCORE-RISK                PIC S9V9(5)   COMP-3.       00020700
020800     05  WS-DTI-RATIO                 PIC S9V9(5)   COMP-3.       00020800
020900     05  WS-TERM-RISK                 PIC S9V9(5)   COMP-3.       00020900
021000     05  WS-INCOME-RISK               PIC S9V9(5)   COMP-3.       00021000
021100     05  WS-ADJ-SCORE                 PIC S9V9(5)   COMP-3.       00021100
021200     05  WS-ADJ-DTI                   PIC S9V9(5)   COMP-3.       00021200
021300     05  WS-ADJ-TERM                  PIC S9V9(5)   COMP-3.       00021300
021400     05  WS-ADJ-INCOME                PIC S9V9(5)   COMP-3.       00021400
021500     05  WS-RATE-EA                   PIC S9V9(5)   COMP-3.       00021500
021600     05  WS-RATE-EA-MIN               PIC S9V9(5)   COMP-3.       00021600
021700     05  WS-RATE-EA-MAX               PIC S9V9(5)   COMP-3.       00021700
021800     05  WS-RATE-EA-FOR-PAYMENT       PIC S9V9(5)   COMP-3.       00021800
021900     05  WS-FEES-CALC                 PIC S9(9)     COMP-3.       00021900
022000     05  WS-APR-EA                    PIC S9V9(5)   COMP-3.       00022000
022100     05  WS-MONTHLY-RATE-I            PIC S9V9(8)   COMP-3.       00022100
022200     05  WS-DISCOUNT-FACTOR           PIC S9V9(8)   COMP-3.       00022200
022300     05  WS-PAYMENT-WORK              PIC S9(11)    COMP-3.       00022300
022400     05  WS-PAYMENT-MIN               PIC S9(11)    COMP-3.       00022400
022500     05  WS-PAYMENT-MAX               PIC S9(11)    COMP-3.       00022500
022600                                                                  00022600
022700 01  WS-REJECT-REASON                 PIC X(40) VALUE SPACES.     00022700
022800                                                                  00022800
022900 01  WS-REPORT-TOTALS.                                            00022900
023000     05  WS-NUM-READ                  PIC S9(7)      COMP-3       00023000
023100                                       VALUE 0.                   00023100
023200     05  WS-NUM-PRODUCED              PIC S9(7)      COMP-3       00023200
023300                                       VALUE 0.                   00023300
023400     05  WS-NUM-REJECTED              PIC S9(7)      COMP-3       00023400
023500                                       VALUE 0.                   00023500
023600     05  WS-TOTAL-PRINCIPAL           PIC S9(13)     COMP-3       00023600
023700                                       VALUE 0.                   00023700
023800     05  WS-SUM-APR                   PIC S9(9)V9(5) COMP-3       00023800
023900                                       VALUE 0.                   00023900
024000     05  WS-AVG-APR                   PIC S9(9)V9(5) COMP-3       00024000
024100                                       VALUE 0.                   00024100
024200                                                                  00024200
024300****************************************************************  00024300
024400* PRINT LINES -- 132-COLUMN QUOTE REPORT                          00024400
024500****************************************************************  00024500
024600 01  QRPT-HEADING-1.                                              00024600
024700     05  FILLER                PIC X(10) VALUE 'DAVIVIENDA'.      00024700
024800     05  FILLER                PIC X(30)                          00024800
024900             VALUE ' - REPORTE DE COTIZACION DE CR'.              00024900
025000     05  FILLER                PIC X(11) VALUE 'EDITO      '.     00025000
025100     05  FILLER                PIC X(11) VALUE 'FECHA CORR:'.     00025100
025200     05  QRPT-HD1-RUN-DATE     PIC X(10) VALUE SPACES.            00025200
025300     05  FILLER                PIC X(9)  VALUE '   PAGINA'.       00025300
025400     05  QRPT-HD1-PAGE         PIC ZZ9   VALUE ZERO.              00025400
025500     05  FILLER                PIC X(48) VALUE SPACES.            00025500
025600                                                                  00025600
025700 01  QRPT-HEADING-2.                                              00025700
025800     05  FILLER                PIC X(8)  VALUE 'SOLICITU'.        00025800
025900     05  FILLER                PIC X(3)  VALUE 'D  '.             00025900
026000     05  FILLER                PIC X(13) VALUE '  MONTO      '.   00026000
026100     05  FILLER                PIC X(5)  VALUE 'PLAZO'.           00026100
026200     05  FILLER                PIC X(5)  VALUE 'SCORE'.           00026200
026300     05  FILLER                PIC X(10) VALUE ' TASA-MIN '.      00026300
026400     05  FILLER                PIC X(9)  VALUE 'TASA-MAX '.       00026400
026500     05  FILLER                PIC X(13) VALUE 'CUOTA-MIN    '.   00026500
026600     05  FILLER                PIC X(13) VALUE 'CUOTA-MAX    '.   00026600
026700     05  FILLER                PIC X(9)  VALUE 'COMISION '.       00026700
026800     05  FILLER                PIC X(10) VALUE 'APR-EST   '.      00026800
026900     05  FILLER                PIC X(34) VALUE SPACES.            00026900
027000                                                                  00027000
027100 01  QRPT-DETAIL-LINE.                                            00027100
027200     05  QRPT-DET-REQUEST-ID   PIC X(8).                          00027200
027300     05  FILLER                PIC X(2)  VALUE SPACES.            00027300
027400     05  QRPT-DET-AMOUNT       PIC ZZZ,ZZZ,ZZ9.                   00027400
027500     05  FILLER                PIC X(2)  VALUE SPACES.            00027500
027600     05  QRPT-DET-TERM         PIC ZZ9.                           00027600
027700     05  FILLER                PIC X(2)  VALUE SPACES.            00027700
027800     05  QRPT-DET-SCORE        PIC ZZ9.                           00027800
027900     05  FILLER                PIC X(2)  VALUE SPACES.            00027900
028000     05  QRPT-DET-RATE-MIN     PIC Z9.99999.                      00028000
028100     05  FILLER                PIC X(1)  VALUE SPACES.            00028100
028200     05  QRPT-DET-RATE-MAX     PIC Z9.99999.                      00028200
028300     05  FILLER                PIC X(2)  VALUE SPACES.            00028300
028400     05  QRPT-DET-PAYMENT-MIN  PIC ZZZ,ZZZ,ZZ9.                   00028400
028500     05  FILLER                PIC X(1)  VALUE SPACES.            00028500
028600     05  QRPT-DET-PAYMENT-MAX  PIC ZZZ,ZZZ,ZZ9.                   00028600
028700     05  FILLER                PIC X(2)  VALUE SPACES.            00028700
028800     05  QRPT-DET-FEES         PIC ZZZ,ZZ9.                       00028800
028900     05  FILLER                PIC X(2)  VALUE SPACES.            00028900
029000     05  QRPT-DET-APR          PIC Z9.99999.                      00029000
029100     05  FILLER                PIC X(38) VALUE SPACES.            00029100
029200                                                                  00029200
029300****************************************************************  00029300
029400* REJECTED-REQUEST VARIANT OF THE DETAIL LINE -- THIRD REDEFINES  00029400
029500* IN THIS PROGRAM.  SAME 132-BYTE FOOTPRINT AS QRPT-DETAIL-LINE.  00029500
029600****************************************************************  00029600
029700 01  QRPT-DETAIL-REJECTED REDEFINES QRPT-DETAIL-LINE.             00029700
029800     05  QRPT-REJ-REQUEST-ID   PIC X(8).                          00029800
029900     05  FILLER                PIC X(2)  VALUE SPACES.            00029900
030000     05  QRPT-REJ-LITERAL      PIC X(8).                          00030000
030100     05  FILLER                PIC X(2)  VALUE SPACES.            00030100
030200     05  QRPT-REJ-REASON       PIC X(40).                         00030200
030300     05  FILLER                PIC X(72) VALUE SPACES.            00030300
030400                                                                  00030400
030500 01  QRPT-FOOTER-1.                                               00030500
030600     05  FILLER             PIC X(19) VALUE 'SOLICITUDES LEIDAS:'.00030600
030700     05  QRPT-FT1-READ         PIC ZZZ,ZZ9.                       00030700
030800     05  FILLER                PIC X(4)  VALUE SPACES.            00030800
030900     05  FILLER            PIC X(20) VALUE 'COTIZACIONES EMITIDA'.00030900
031000     05  FILLER                PIC X(2)  VALUE 'S:'.              00031000
031100     05  QRPT-FT1-PRODUCED     PIC ZZZ,ZZ9.                       00031100
031200     05  FILLER                PIC X(4)  VALUE SPACES.            00031200
031300     05  FILLER                PIC X(9)  VALUE 'RECHAZADA'.       00031300
031400     05  FILLER                PIC X(2)  VALUE 'S:'.              00031400
031500     05  QRPT-FT1-REJECTED     PIC ZZZ,ZZ9.                       00031500
031600     05  FILLER                PIC X(51) VALUE SPACES.            00031600
031700                                                                  00031700
031800 01  QRPT-FOOTER-2.                                               00031800
031900     05  FILLER                PIC X(24) VALUE                    00031900
032000             'PRINCIPAL TOTAL COTIZADO'.                          00032000
032100     05  FILLER                PIC X(1)  VALUE ':'.               00032100
032200     05  QRPT-FT2-PRINCIPAL    PIC ZZZ,ZZZ,ZZZ,ZZ9.               00032200
032300     05  FILLER                PIC X(4)  VALUE SPACES.            00032300
032400     05  FILLER                PIC X(12) VALUE 'APR PROMEDIO'.    00032400
032500     05  FILLER                PIC X(1)  VALUE ':'.               00032500
032600     05  QRPT-FT2-AVG-APR      PIC Z9.99999.                      00032600
032700     05  FILLER                PIC X(67) VALUE SPACES.            00032700
032800                                                                  00032800
032900****************************************************************  00032900
033000 PROCEDURE DIVISION.                                              00033000
033100****************************************************************  00033100
033200                                                                  00033200
033300 000-MAIN-LINE.                                                   00033300
033400     PERFORM 800-OPEN-FILES         THRU 800-EXIT.                00033400
033500     PERFORM 810-READ-RUN-PARM      THRU 810-EXIT.                00033500
033600     PERFORM 820-INIT-REPORT        THRU 820-EXIT.                00033600
033700     PERFORM 830-READ-QUOTE-REQUEST THRU 830-EXIT.                00033700
033800     PERFORM 100-PROCESS-ONE-REQUEST THRU 100-EXIT                00033800
033900             UNTIL QREQ-AT-EOF.                                   00033900
034000     PERFORM 900-FINAL-TOTALS       THRU 900-EXIT.                00034000
034100     PERFORM 890-CLOSE-FILES        THRU 890-EXIT.                00034100
034200     GOBACK.                                                      00034200
034300                                                                  00034300
034400 100-PROCESS-ONE-REQUEST.                                         00034400
034500     ADD 1 TO WS-NUM-READ.                                        00034500
034600     PERFORM 200-VALIDATE-REQUEST THRU 200-EXIT.                  00034600
034700     IF REQUEST-IS-VALID                                          00034700
034800         PERFORM 300-COMPUTE-RISK-FACTORS THRU 300-EXIT           00034800
034900         PERFORM 400-COMPUTE-RATE-EA      THRU 400-EXIT           00034900
035000         PERFORM 450-COMPUTE-FEES         THRU 450-EXIT           00035000
035100         PERFORM 500-COMPUTE-PAYMENTS     THRU 500-EXIT           00035100
035200         PERFORM 600-COMPUTE-APR-VALIDITY THRU 600-EXIT           00035200
035300         PERFORM 700-WRITE-QUOTE-RECORD   THRU 700-EXIT           00035300
035400         PERFORM 750-WRITE-DETAIL-LINE    THRU 750-EXIT           00035400
035500     ELSE                                                         00035500
035600         PERFORM 250-REJECT-REQUEST       THRU 250-EXIT           00035600
035700     END-IF.                                                      00035700
035800     PERFORM 830-READ-QUOTE-REQUEST THRU 830-EXIT.                00035800
035900 100-EXIT.                                                        00035900
036000     EXIT.                                                        00036000
036100                                                                  00036100
036200 200-VALIDATE-REQUEST.                                            00036200
036300     MOVE 'Y' TO WS-REQUEST-VALID-SW.                             00036300
036400     MOVE SPACES TO WS-REJECT-REASON.                             00036400
036500     IF QREQ-AMOUNT NOT > 0                                       00036500
036600         MOVE 'N' TO WS-REQUEST-VALID-SW                          00036600
036700         MOVE 'INVALID AMOUNT' TO WS-REJECT-REASON                00036700
036800     END-IF.                                                      00036800
036900     IF REQUEST-IS-VALID                                          00036900
037000       AND (QREQ-TERM-MONTHS < 1 OR QREQ-TERM-MONTHS > 120)       00037000
037100         MOVE 'N' TO WS-REQUEST-VALID-SW                          00037100
037200         MOVE 'INVALID TERM-MONTHS' TO WS-REJECT-REASON           00037200
037300     END-IF.                                                      00037300
037400     IF REQUEST-IS-VALID                                          00037400
037500       AND (QREQ-SCORE < 300 OR QREQ-SCORE > 850)                 00037500
037600         MOVE 'N' TO WS-REQUEST-VALID-SW                          00037600
037700         MOVE 'INVALID SCORE' TO WS-REJECT-REASON                 00037700
037800     END-IF.                                                      00037800
037900     IF REQUEST-IS-VALID AND QREQ-MONTHLY-INCOME NOT > 0          00037900
038000         MOVE 'N' TO WS-REQUEST-VALID-SW                          00038000
038100         MOVE 'INVALID MONTHLY-INCOME' TO WS-REJECT-REASON        00038100
038200     END-IF.                                                      00038200
038300 200-EXIT.                                                        00038300
038400     EXIT.                                                        00038400
038500                                                                  00038500
038600 250-REJECT-REQUEST.                                              00038600
038700     ADD 1 TO WS-NUM-REJECTED.                                    00038700
038800     MOVE QREQ-REQUEST-ID TO QRPT-REJ-REQUEST-ID.                 00038800
038900     MOVE 'REJECTED' TO QRPT-REJ-LITERAL.                         00038900
039000     MOVE WS-REJECT-REASON TO QRPT-REJ-REASON.                    00039000
039100     WRITE QRPT-RECORD FROM QRPT-DETAIL-REJECTED.                 00039100
039200 250-EXIT.                                                        00039200
039300     EXIT.                                                        00039300
039400                                                                  00039400
039500****************************************************************  00039500
039600* WEIGHTED RISK FACTORS -- EACH CLAMPED INTO 0..1, THEN CENTERED  00039600
039700* INTO -1..+1 (ADJ = 2F - 1) FOR THE RATE FORMULA IN 400-.        00039700
039800****************************************************************  00039800
039900 300-COMPUTE-RISK-FACTORS.                                        00039900
040000     COMPUTE WS-SCORE-RISK ROUNDED =                              00040000
040100         (850 - QREQ-SCORE) / 550.                                00040100
040200     IF WS-SCORE-RISK < 0 MOVE 0 TO WS-SCORE-RISK END-IF.         00040200
040300     IF WS-SCORE-RISK > 1 MOVE 1 TO WS-SCORE-RISK END-IF.         00040300
040400                                                                  00040400
040500     COMPUTE WS-DTI-RATIO ROUNDED =                               00040500
040600         QREQ-MONTHLY-EXPENSES / QREQ-MONTHLY-INCOME.             00040600
040700     IF WS-DTI-RATIO > 1 MOVE 1 TO WS-DTI-RATIO END-IF.           00040700
040800                                                                  00040800
040900     COMPUTE WS-TERM-RISK ROUNDED = QREQ-TERM-MONTHS / 72.        00040900
041000     IF WS-TERM-RISK > 1 MOVE 1 TO WS-TERM-RISK END-IF.           00041000
041100                                                                  00041100
041200     COMPUTE WS-INCOME-RISK ROUNDED =                             00041200
041300         1 - (QREQ-MONTHLY-INCOME / 10000000).                    00041300
041400     IF WS-INCOME-RISK < 0 MOVE 0 TO WS-INCOME-RISK END-IF.       00041400
041500                                                                  00041500
041600     COMPUTE WS-ADJ-SCORE  ROUNDED = (2 * WS-SCORE-RISK)  - 1.    00041600
041700     COMPUTE WS-ADJ-DTI    ROUNDED = (2 * WS-DTI-RATIO)   - 1.    00041700
041800     COMPUTE WS-ADJ-TERM   ROUNDED = (2 * WS-TERM-RISK)   - 1.    00041800
041900     COMPUTE WS-ADJ-INCOME ROUNDED = (2 * WS-INCOME-RISK) - 1.    00041900
042000 300-EXIT.                                                        00042000
042100     EXIT.                                                        00042100
042200                                                                  00042200
042300 400-COMPUTE-RATE-EA.                                             00042300
042400     COMPUTE WS-RATE-EA ROUNDED =                                 00042400
042500         WS-BASE-EA                                               00042500
042600         + (WS-W-SCORE  * WS-K-SCORE  * WS-ADJ-SCORE)             00042600
042700         + (WS-W-DTI    * WS-K-DTI    * WS-ADJ-DTI)               00042700
042800         + (WS-W-TERM   * WS-K-TERM   * WS-ADJ-TERM)              00042800
042900         + (WS-W-INCOME * WS-K-INCOME * WS-ADJ-INCOME).           00042900
043000     IF WS-RATE-EA < WS-FLOOR-EA                                  00043000
043010         MOVE WS-FLOOR-EA TO WS-RATE-EA                           00043010
043100     END-IF.                                                      00043100
043200     IF WS-RATE-EA > WS-CEILING-EA                                00043200
043210         MOVE WS-CEILING-EA TO WS-RATE-EA                         00043210
043300     END-IF.                                                      00043300
043400                                                                  00043400
043500     COMPUTE WS-RATE-EA-MIN ROUNDED = WS-RATE-EA - WS-BAND-SPREAD.00043500
043600     IF WS-RATE-EA-MIN < WS-FLOOR-EA                              00043600
043700         MOVE WS-FLOOR-EA TO WS-RATE-EA-MIN                       00043700
043800     END-IF.                                                      00043800
043900     IF WS-RATE-EA-MIN > WS-CEILING-EA                            00043900
044000         MOVE WS-CEILING-EA TO WS-RATE-EA-MIN                     00044000
044100     END-IF.                                                      00044100
044200                                                                  00044200
044300     COMPUTE WS-RATE-EA-MAX ROUNDED = WS-RATE-EA + WS-BAND-SPREAD.00044300
044400     IF WS-RATE-EA-MAX < WS-FLOOR-EA                              00044400
044500         MOVE WS-FLOOR-EA TO WS-RATE-EA-MAX                       00044500
044600     END-IF.                                                      00044600
044700     IF WS-RATE-EA-MAX > WS-CEILING-EA                            00044700
044800         MOVE WS-CEILING-EA TO WS-RATE-EA-MAX                     00044800
044900     END-IF.                                                      00044900
045000 400-EXIT.                                                        00045000
045100     EXIT.                                                        00045100
045200                                                                  00045200
045300 450-COMPUTE-FEES.                                                00045300
045350*    FEES IS WHOLE COP (NO DECIMAL PLACES) SO THE ROUNDING TO     00045350
045360*    THE NEAREST PESO REQUIRED BY THE FEE FORMULA HAPPENS RIGHT   00045360
045370*    HERE, ONCE, RATHER THAN BEING LEFT TO A LATER MOVE.          00045370
045400     COMPUTE WS-FEES-CALC ROUNDED =                               00045400
045500         WS-BASE-FEES + (QREQ-AMOUNT * WS-FEE-BASIS-RATE).        00045500
045600     IF WS-FEES-CALC < WS-MIN-FEES                                00045600
045610         MOVE WS-MIN-FEES TO WS-FEES-CALC                         00045610
045700     END-IF.                                                      00045700
045800     IF WS-FEES-CALC > WS-MAX-FEES                                00045800
045810         MOVE WS-MAX-FEES TO WS-FEES-CALC                         00045810
045900     END-IF.                                                      00045900
046000 450-EXIT.                                                        00046000
046100     EXIT.                                                        00046100
046200                                                                  00046200
046300****************************************************************  00046300
046400* FRENCH AMORTIZATION -- ONE PAYMENT AT EACH END OF THE BAND.     00046400
046500****************************************************************  00046500
046600 500-COMPUTE-PAYMENTS.                                            00046600
046700     MOVE WS-RATE-EA-MIN TO WS-RATE-EA-FOR-PAYMENT.               00046700
046800     PERFORM 510-COMPUTE-ONE-PAYMENT THRU 510-EXIT.               00046800
046900     MOVE WS-PAYMENT-WORK TO WS-PAYMENT-MIN.                      00046900
047000     MOVE WS-RATE-EA-MAX TO WS-RATE-EA-FOR-PAYMENT.               00047000
047100     PERFORM 510-COMPUTE-ONE-PAYMENT THRU 510-EXIT.               00047100
047200     MOVE WS-PAYMENT-WORK TO WS-PAYMENT-MAX.                      00047200
047300 500-EXIT.                                                        00047300
047400     EXIT.                                                        00047400
047500                                                                  00047500
047600 510-COMPUTE-ONE-PAYMENT.                                         00047600
047700     COMPUTE WS-MONTHLY-RATE-I ROUNDED =                          00047700
047800         ((1 + WS-RATE-EA-FOR-PAYMENT) ** (1 / 12)) - 1.          00047800
047900     IF WS-MONTHLY-RATE-I = 0                                     00047900
048000         COMPUTE WS-PAYMENT-WORK ROUNDED =                        00048000
048100             QREQ-AMOUNT / QREQ-TERM-MONTHS                       00048100
048200     ELSE                                                         00048200
048300         COMPUTE WS-DISCOUNT-FACTOR ROUNDED =                     00048300
048400             1 - ((1 + WS-MONTHLY-RATE-I) ** (- QREQ-TERM-MONTHS))00048400
048500         COMPUTE WS-PAYMENT-WORK ROUNDED =                        00048500
048550             (QREQ-AMOUNT * WS-MONTHLY-RATE-I)                    00048550
048600             / WS-DISCOUNT-FACTOR                                 00048600
048700     END-IF.                                                      00048700
048800 510-EXIT.                                                        00048800
048900     EXIT.                                                        00048900
049000                                                                  00049000
049100 600-COMPUTE-APR-VALIDITY.                                        00049100
049200     COMPUTE WS-APR-EA ROUNDED =                                  00049200
049300         WS-RATE-EA + (WS-FEES-CALC / QREQ-AMOUNT).               00049300
049400     PERFORM 650-COMPUTE-VALID-UNTIL THRU 650-EXIT.               00049400
049500 600-EXIT.                                                        00049500
049600     EXIT.                                                        00049600
049700                                                                  00049700
049800****************************************************************  00049800
049900* VALID-UNTIL = RUN DATE + 30 CALENDAR DAYS, CENTURY-AWARE.       00049900
050000****************************************************************  00050000
050100 650-COMPUTE-VALID-UNTIL.                                         00050100
050200     COMPUTE WS-VU-CCYY = (WS-RUN-CC * 100) + WS-RUN-YY.          00050200
050300     MOVE WS-RUN-MM TO WS-VU-MM.                                  00050300
050400     COMPUTE WS-VU-DD = WS-RUN-DD + 30.                           00050400
050500     PERFORM 660-NORMALIZE-VALID-UNTIL THRU 660-EXIT              00050500
050600         WITH TEST AFTER                                          00050600
050700         UNTIL WS-VU-DD NOT > WS-VU-DAYS-IN-MONTH.                00050700
050800     MOVE WS-VU-CCYY TO WS-VU-ISO-CCYY.                           00050800
050900     MOVE WS-VU-MM   TO WS-VU-ISO-MM.                             00050900
051000     MOVE WS-VU-DD   TO WS-VU-ISO-DD.                             00051000
051100 650-EXIT.                                                        00051100
051200     EXIT.                                                        00051200
051300                                                                  00051300
051400 660-NORMALIZE-VALID-UNTIL.                                       00051400
051500     PERFORM 670-DETERMINE-LEAP-YEAR THRU 670-EXIT.               00051500
051600     MOVE WS-DAYS-IN-MO(WS-VU-MM) TO WS-VU-DAYS-IN-MONTH.         00051600
051700     IF WS-VU-MM = 2 AND WS-VU-IS-LEAP-YEAR                       00051700
051800         ADD 1 TO WS-VU-DAYS-IN-MONTH                             00051800
051900     END-IF.                                                      00051900
052000     IF WS-VU-DD > WS-VU-DAYS-IN-MONTH                            00052000
052100         SUBTRACT WS-VU-DAYS-IN-MONTH FROM WS-VU-DD               00052100
052200         ADD 1 TO WS-VU-MM                                        00052200
052300         IF WS-VU-MM > 12                                         00052300
052400             MOVE 1 TO WS-VU-MM                                   00052400
052500             ADD 1 TO WS-VU-CCYY                                  00052500
052600         END-IF                                                   00052600
052700     END-IF.                                                      00052700
052800 660-EXIT.                                                        00052800
052900     EXIT.                                                        00052900
053000                                                                  00053000
053100 670-DETERMINE-LEAP-YEAR.                                         00053100
053200     MOVE 'N' TO WS-VU-LEAP-SW.                                   00053200
053300     DIVIDE WS-VU-CCYY BY 4 GIVING WS-VU-DIV-QUOT                 00053300
053400         REMAINDER WS-VU-DIV-REM.                                 00053400
053500     IF WS-VU-DIV-REM = 0                                         00053500
053600         MOVE 'Y' TO WS-VU-LEAP-SW                                00053600
053700         DIVIDE WS-VU-CCYY BY 100 GIVING WS-VU-DIV-QUOT           00053700
053800             REMAINDER WS-VU-DIV-REM                              00053800
053900         IF WS-VU-DIV-REM = 0                                     00053900
054000             MOVE 'N' TO WS-VU-LEAP-SW                            00054000
054100             DIVIDE WS-VU-CCYY BY 400 GIVING WS-VU-DIV-QUOT       00054100
054200                 REMAINDER WS-VU-DIV-REM                          00054200
054300             IF WS-VU-DIV-REM = 0                                 00054300
054400                 MOVE 'Y' TO WS-VU-LEAP-SW                        00054400
054500             END-IF                                               00054500
054600         END-IF                                                   00054600
054700     END-IF.                                                      00054700
054800 670-EXIT.                                                        00054800
054900     EXIT.                                                        00054900
055000                                                                  00055000
055100 700-WRITE-QUOTE-RECORD.                                          00055100
055200     MOVE QREQ-REQUEST-ID       TO QOUT-REQUEST-ID.               00055200
055300     MOVE 'DAVIVIENDA' TO QOUT-INSTITUTION.                       00055300
055400     MOVE WS-RATE-EA-MIN        TO QOUT-RATE-EA-MIN.              00055400
055500     MOVE WS-RATE-EA-MAX        TO QOUT-RATE-EA-MAX.              00055500
055600     MOVE WS-PAYMENT-MIN        TO QOUT-MONTHLY-PAYMENT-MIN.      00055600
055700     MOVE WS-PAYMENT-MAX        TO QOUT-MONTHLY-PAYMENT-MAX.      00055700
055800     MOVE WS-FEES-CALC          TO QOUT-FEES-ESTIMATED.           00055800
055900     MOVE WS-APR-EA             TO QOUT-APR-EA-ESTIMATED.         00055900
056000     MOVE WS-VALID-UNTIL-ISO    TO QOUT-VALID-UNTIL.              00056000
056100     WRITE QOUT-RECORD.                                           00056100
056200     ADD 1 TO WS-NUM-PRODUCED.                                    00056200
056300     ADD QREQ-AMOUNT TO WS-TOTAL-PRINCIPAL.                       00056300
056400     ADD WS-APR-EA   TO WS-SUM-APR.                               00056400
056500 700-EXIT.                                                        00056500
056600     EXIT.                                                        00056600
056700                                                                  00056700
056800 750-WRITE-DETAIL-LINE.                                           00056800
056900     MOVE QREQ-REQUEST-ID     TO QRPT-DET-REQUEST-ID.             00056900
057000     MOVE QREQ-AMOUNT         TO QRPT-DET-AMOUNT.                 00057000
057100     MOVE QREQ-TERM-MONTHS    TO QRPT-DET-TERM.                   00057100
057200     MOVE QREQ-SCORE          TO QRPT-DET-SCORE.                  00057200
057300     MOVE WS-RATE-EA-MIN      TO QRPT-DET-RATE-MIN.               00057300
057400     MOVE WS-RATE-EA-MAX      TO QRPT-DET-RATE-MAX.               00057400
057500     MOVE WS-PAYMENT-MIN      TO QRPT-DET-PAYMENT-MIN.            00057500
057600     MOVE WS-PAYMENT-MAX      TO QRPT-DET-PAYMENT-MAX.            00057600
057700     MOVE WS-FEES-CALC        TO QRPT-DET-FEES.                   00057700
057800     MOVE WS-APR-EA           TO QRPT-DET-APR.                    00057800
057900     WRITE QRPT-RECORD FROM QRPT-DETAIL-LINE.                     00057900
058000 750-EXIT.                                                        00058000
058100     EXIT.                                                        00058100
058200                                                                  00058200
058300 800-OPEN-FILES.                                                  00058300
058400     OPEN INPUT  RUN-PARM                                         00058400
058500                 QUOTE-REQUEST                                    00058500
058600          OUTPUT QUOTE-OUT                                        00058600
058700                 QUOTE-REPORT.                                    00058700
058800     IF NOT RUNPARM-OK                                            00058800
058810        MOVE 'RUN-PARM'        TO WS-ABEND-FILE-NAME              00058810
058820        MOVE WS-RUNPARM-STATUS TO WS-ABEND-FILE-STATUS            00058820
058830        MOVE 16 TO RETURN-CODE                                    00058830
058840        GO TO 990-ABEND-RTN                                       00058840
058900     END-IF.                                                      00058900
059000     IF NOT QREQ-OK                                               00059000
059010        MOVE 'QUOTE-REQUEST'   TO WS-ABEND-FILE-NAME              00059010
059020        MOVE WS-QREQ-STATUS    TO WS-ABEND-FILE-STATUS            00059020
059030        MOVE 16 TO RETURN-CODE                                    00059030
059040        GO TO 990-ABEND-RTN                                       00059040
059100     END-IF.                                                      00059100
060000 800-EXIT.                                                        00060000
060100     EXIT.                                                        00060100
060200                                                                  00060200
060300 810-READ-RUN-PARM.                                               00060300
060400     READ RUN-PARM.                                               00060400
060500     IF RUNPARM-OK                                                00060500
060600         MOVE RUN-PARM-CARD TO WS-RUN-DATE-8                      00060600
060700     ELSE                                                         00060700
060710         MOVE 'RUN-PARM'        TO WS-ABEND-FILE-NAME             00060710
060720         MOVE WS-RUNPARM-STATUS TO WS-ABEND-FILE-STATUS           00060720
060730         MOVE 16 TO RETURN-CODE                                   00060730
060740         GO TO 990-ABEND-RTN                                      00060740
061200     END-IF.                                                      00061200
061300 810-EXIT.                                                        00061300
061400     EXIT.                                                        00061400
061500                                                                  00061500
061600 820-INIT-REPORT.                                                 00061600
061700     STRING WS-RUN-CC WS-RUN-YY '-' WS-RUN-MM '-' WS-RUN-DD       00061700
061800         DELIMITED BY SIZE INTO QRPT-HD1-RUN-DATE.                00061800
061900     MOVE 1 TO QRPT-HD1-PAGE.                                     00061900
062000     WRITE QRPT-RECORD FROM QRPT-HEADING-1 AFTER PAGE.            00062000
062100     WRITE QRPT-RECORD FROM QRPT-HEADING-2 AFTER 2.               00062100
062200 820-EXIT.                                                        00062200
062300     EXIT.                                                        00062300
062400                                                                  00062400
062500 830-READ-QUOTE-REQUEST.                                          00062500
062600     READ QUOTE-REQUEST.                                          00062600
062700     EVALUATE WS-QREQ-STATUS                                      00062700
062800        WHEN '00'                                                 00062800
062900            CONTINUE                                              00062900
063000        WHEN '10'                                                 00063000
063100            MOVE 'Y' TO WS-QREQ-EOF-SW                            00063100
063200        WHEN OTHER                                                00063200
063300            DISPLAY 'QUOTBAT ERROR READING QUOTE-REQUEST.  RC: '  00063300
063400                    WS-QREQ-STATUS                                00063400
063500            MOVE 16 TO RETURN-CODE                                00063500
063600            MOVE 'Y' TO WS-QREQ-EOF-SW                            00063600
063700     END-EVALUATE.                                                00063700
063800 830-EXIT.                                                        00063800
063900     EXIT.                                                        00063900
064000                                                                  00064000
064100 890-CLOSE-FILES.                                                 00064100
064200     CLOSE RUN-PARM.                                              00064200
064300     CLOSE QUOTE-REQUEST.                                         00064300
064400     CLOSE QUOTE-OUT.                                             00064400
064500     CLOSE QUOTE-REPORT.                                          00064500
064600 890-EXIT.                                                        00064600
064700     EXIT.                                                        00064700
064800                                                                  00064800
064900 900-FINAL-TOTALS.                                                00064900
065000     IF WS-NUM-PRODUCED > 0                                       00065000
065100         COMPUTE WS-AVG-APR ROUNDED = WS-SUM-APR / WS-NUM-PRODUCED00065100
065200     ELSE                                                         00065200
065300         MOVE 0 TO WS-AVG-APR                                     00065300
065400     END-IF.                                                      00065400
065500     MOVE WS-NUM-READ        TO QRPT-FT1-READ.                    00065500
065600     MOVE WS-NUM-PRODUCED    TO QRPT-FT1-PRODUCED.                00065600
065700     MOVE WS-NUM-REJECTED    TO QRPT-FT1-REJECTED.                00065700
065800     WRITE QRPT-RECORD FROM QRPT-FOOTER-1 AFTER 2.                00065800
065900     MOVE WS-TOTAL-PRINCIPAL TO QRPT-FT2-PRINCIPAL.               00065900
066000     MOVE WS-AVG-APR         TO QRPT-FT2-AVG-APR.                 00066000
066100     WRITE QRPT-RECORD FROM QRPT-FOOTER-2 AFTER 1.                00066100
066200 900-EXIT.                                                        00066200
066300     EXIT.                                                        00066300
066400                                                                  00066400
066500****************************************************************  00066500
066600* 990-ABEND-RTN -- REACHED ONLY BY GO TO FROM 800-OPEN-FILES OR   00066600
066700* 810-READ-RUN-PARM WHEN A CONTROL FILE OR THE REQUEST FILE      00066700
066800* CANNOT BE OPENED OR THE RUN-PARM CARD CANNOT BE READ.  THESE   00066800
066900* ARE NOT RECOVERABLE MID-RUN -- THE JOB HAS NO REQUEST DATE OR   00066900
067000* NO INPUT TO PROCESS -- SO CONTROL DROPS STRAIGHT HERE INSTEAD   00067000
067100* OF FALLING BACK THROUGH THE NORMAL 000-MAIN-LINE PERFORM       00067100
067200* CHAIN.  SEE CR-41058.                                          00067200
067300****************************************************************  00067300
067400 990-ABEND-RTN.                                                   00067400
067500     DISPLAY 'QUOTBAT ABEND -- UNABLE TO CONTINUE RUN'.           00067500
067600     DISPLAY 'FILE:   ' WS-ABEND-FILE-NAME.                       00067600
067700     DISPLAY 'STATUS: ' WS-ABEND-FILE-STATUS.                     00067700
067800     GOBACK.                                                      00067800
