000100******************************************************************00000100
000200*                                                                 *00000200
000300*    APLTCPY  --  LOAN APPLICATION TRANSACTION RECORD             *00000300
000400*                                                                 *00000400
000500*    ONE RECORD PER MAINTENANCE TRANSACTION AGAINST THE           *00000500
000600*    APPLICATION MASTER.  LINE-SEQUENTIAL, 75 BYTES, FIXED,       *00000600
000700*    SORTED ASCENDING BY APLT-APPL-ID (CREATE TRANSACTIONS        *00000700
000800*    CARRY KEY ZERO AND MAY APPEAR IN ANY POSITION -- THEY ARE    *00000800
000900*    ASSIGNED A NEW KEY BY THE MAINTENANCE RUN, NOT MATCHED       *00000900
001000*    AGAINST THE MASTER).  FIXED INTERCHANGE LAYOUT -- NO         *00001000
001100*    RESERVE/EXPANSION FILLER.                                    *00001100
001200*                                                                 *00001200
001300*    APLT-TRAN-CODE VALUES                                        *00001300
001400*    ----------------------------------------------------------- *00001400
001500*    C  CREATE  -- APLT-USER-ID AND APLT-AMOUNT REQUIRED,         *00001500
001600*                  APLT-APPL-ID IGNORED (ZERO).                   *00001600
001700*    U  UPDATE  -- APLT-NEW-STATUS AND APLT-NOTES APPLY,          *00001700
001800*                  APLT-APPL-ID MUST MATCH AN EXISTING RECORD.    *00001800
001900*    D  DELETE  -- APLT-APPL-ID MUST MATCH AN EXISTING RECORD,    *00001900
002000*                  ALL OTHER FIELDS IGNORED.                      *00002000
002100*                                                                 *00002100
002200*    MAINTENANCE HISTORY                                         *00002200
002300*    ----------------------------------------------------------- *00002300
002400*    87/11/03  DAS  ORIGINAL TRANSACTION LAYOUT.                  *00002400
002500*    91/02/14  DAS  WIDENED APLT-USER-ID FROM X(10) TO X(12) TO   *00002500
002600*                   MATCH THE MASTER LAYOUT CHANGE.               *00002600
002700*    99/01/11  HGV  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS PRESENT, *00002700
002800*                   LAYOUT UNCHANGED.                             *00002800
002900*    24/06/18  MFT  TKT CR-40217 -- HEADER RECONCILED AGAINST     *00002900
003000*                   SPEC PUBLISHED BY RIESGO DE CREDITO; 88-LEVELS00003000
003100*                   ADDED FOR THE THREE TRANSACTION CODES.        *00003100
003200******************************************************************00003200
003300                                                                  00003300
003400 01  APLT-RECORD.                                                 00003400
003500     05  APLT-TRAN-CODE              PIC X(01).                   00003500
003600         88  APLT-IS-CREATE             VALUE 'C'.                00003600
003700         88  APLT-IS-UPDATE             VALUE 'U'.                00003700
003800         88  APLT-IS-DELETE             VALUE 'D'.                00003800
003900     05  APLT-APPL-ID                PIC 9(09).                   00003900
004000     05  APLT-USER-ID                PIC X(12).                   00004000
004100     05  APLT-AMOUNT                 PIC 9(11)V99.                00004100
004200     05  APLT-NEW-STATUS             PIC X(10).                   00004200
004300     05  APLT-NOTES                  PIC X(30).                   00004300
004400*                                                                 00004400
004500*    RECORD LENGTH = 1+9+12+13+10+30 = 75 -- MATCHES FD RECORD    00004500
004600*    CONTAINS 75 CHARACTERS CLAUSE.                                00004600
004700******************************************************************00004700
