000100******************************************************************00000100
000200*                                                                 *00000200
000300*    QOUTCPY  --  QUOTE RECORD (OUTPUT)                           *00000300
000400*                                                                 *00000400
000500*    ONE RECORD WRITTEN PER VALID QUOTE REQUEST PRICED BY         *00000500
000600*    QUOTBAT.  LINE-SEQUENTIAL, 75 BYTES, FIXED.  EACH RATE       *00000600
001000*    FIELD IS STORED AS 6 DIGITS, IMPLIED DECIMAL AFTER DIGIT 1,  00001000
001100*    E.G. 020500 MEANS 0.20500 EA (20.500%).  FIXED INTERCHANGE   00001100
001200*    LAYOUT -- NO RESERVE/EXPANSION FILLER.                       00001200
001300*                                                                 *00001300
001400*    MAINTENANCE HISTORY                                         *00001400
001500*    ----------------------------------------------------------- *00001500
001600*    89/04/09  LRR  ORIGINAL LAYOUT.                              *00001600
001700*    93/11/22  LRR  ADDED FEES-ESTIMATED PER CIRCULAR 014/93.     *00001700
001800*    99/01/11  HGV  Y2K REVIEW -- VALID-UNTIL ALREADY ISO         *00001800
001900*                   YYYY-MM-DD, NO CHANGE REQUIRED.               00001900
002000*    24/06/18  MFT  TKT CR-40217 -- HEADER RECONCILED AGAINST     00002000
002100*                   SPEC PUBLISHED BY RIESGO DE CREDITO.          00002100
002200******************************************************************00002200
002300                                                                  00002300
002400 01  QOUT-RECORD.                                                 00002400
002500*        ECHOED FROM THE REQUEST.                                 00002500
002600     05  QOUT-REQUEST-ID             PIC X(08).                   00002600
002700*        CONSTANT INSTITUTION NAME.                               00002700
002800     05  QOUT-INSTITUTION            PIC X(10).                   00002800
002900*        LOW END OF THE OFFERED EFFECTIVE-ANNUAL RATE BAND.       00002900
003000     05  QOUT-RATE-EA-MIN            PIC 9V9(5).                  00003000
003100*        HIGH END OF THE OFFERED EFFECTIVE-ANNUAL RATE BAND.      00003100
003200     05  QOUT-RATE-EA-MAX            PIC 9V9(5).                  00003200
003300*        MONTHLY PAYMENT AT QOUT-RATE-EA-MIN, WHOLE PESOS.        00003300
003400     05  QOUT-MONTHLY-PAYMENT-MIN    PIC 9(11).                   00003400
003500*        MONTHLY PAYMENT AT QOUT-RATE-EA-MAX, WHOLE PESOS.        00003500
003600     05  QOUT-MONTHLY-PAYMENT-MAX    PIC 9(11).                   00003600
003700*        ONE-TIME ADMINISTRATIVE FEE, WHOLE PESOS.                00003700
003800     05  QOUT-FEES-ESTIMATED         PIC 9(07).                   00003800
003900*        ESTIMATED ALL-IN EFFECTIVE-ANNUAL APR (FEE-LOADED).      00003900
004000     05  QOUT-APR-EA-ESTIMATED       PIC 9V9(5).                  00004000
004100*        ISO DATE THE QUOTE EXPIRES (RUN DATE + 30 CALENDAR DAYS).00004100
004200     05  QOUT-VALID-UNTIL            PIC X(10).                   00004200
004300*                                                                 00004300
004400*    RECORD LENGTH = 8+10+6+6+11+11+7+6+10 = 75 -- MATCHES FD     00004400
004500*    RECORD CONTAINS 75 CHARACTERS CLAUSE.                        00004500
004600******************************************************************00004600
